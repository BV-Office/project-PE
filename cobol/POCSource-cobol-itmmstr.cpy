000100******************************************************************
000200*    ITMMSTR  -  AUCTION ITEM MASTER RECORD                     *
000300*    ONE RECORD PER AUCTION ITEM ON ITEM-MASTER.  FIXED LENGTH  *
000400*    250 BYTES.  KEYED / SEQUENCED BY IT-ITEM-ID.               *
000500******************************************************************
000600 01  IT-ITEM-RECORD.
000700     05  IT-ITEM-ID              PIC X(12).
000800     05  IT-ITEM-NAME            PIC X(40).
000900     05  IT-ITEM-DESC            PIC X(80).
001000     05  IT-INIT-PRICE           PIC S9(9)V99 COMP-3.
001100     05  IT-END-TS               PIC 9(14).
001200     05  IT-END-TS-PARTS REDEFINES IT-END-TS.
001300         10  IT-END-TS-CCYY      PIC 9(4).
001400         10  IT-END-TS-MM        PIC 9(2).
001500         10  IT-END-TS-DD        PIC 9(2).
001600         10  IT-END-TS-HH        PIC 9(2).
001700         10  IT-END-TS-MI        PIC 9(2).
001800         10  IT-END-TS-SS        PIC 9(2).
001900     05  IT-ACTIVE-FLAG          PIC X(1).
002000         88  IT-IS-ACTIVE            VALUE 'Y'.
002100         88  IT-IS-INACTIVE          VALUE 'N'.
002200     05  IT-CREATOR-EMAIL        PIC X(50).
002300     05  IT-CATEGORY             PIC X(20).
002400     05  IT-FILLER-AREA          PIC X(27).
002500     05  IT-RESERVED REDEFINES IT-FILLER-AREA.
002600         10  IT-RESERVED-1       PIC X(15).
002700         10  IT-RESERVED-2       PIC X(12).
