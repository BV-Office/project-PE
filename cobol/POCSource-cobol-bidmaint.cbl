000100******************************************************************
000200*                                                                *
000300*   MODULE NAME = BIDMAINT                                      *
000400*                                                                *
000500*   DESCRIPTIVE NAME = AUCTION BID MAINTENANCE BATCH DRIVER     *
000600*                                                                *
000700*   FUNCTION = APPLIES A DAY'S BID MAINTENANCE TRANSACTIONS      *
000800*              (LOOKUP-BY-ITEM/LOOKUP-BY-BIDDER/LOOKUP-BY-EMAIL/ *
000900*              DELETE) AGAINST THE BID FILE AND REWRITES IT,     *
001000*              LESS ANY BIDS DELETED THIS RUN, TO A NEW BID FILE *
001100*              GENERATION IN THE SAME ARRIVAL ORDER AS BEFORE.   *
001200*                                                                *
001300******************************************************************
001400 IDENTIFICATION DIVISION.
001500 PROGRAM-ID.    BIDMAINT.
001600 AUTHOR.        P ROWE.
001700 INSTALLATION.  COBOL DEVELOPMENT CENTER.
001800 DATE-WRITTEN.  04/11/91.
001900 DATE-COMPILED.
002000 SECURITY.      NON-CONFIDENTIAL.
002100******************************************************************
002200*                    C H A N G E   L O G                        *
002300******************************************************************
002400* DATE       BY   TICKET    DESCRIPTION                          *
002500* ---------- ---- --------- --------------------------------- CL*
002600* 04/11/91   PR   INITIAL   LOOKUP-BY-ITEM AND LOOKUP-BY-BIDDER  CL01
002700*                           COMMANDS, DELETE COMMAND, SOFT-      CL01
002800*                           DELETE FLAG REWRITTEN IN PLACE ON A  CL01
002900*                           SINGLE I-O BID FILE.                 CL01
003000* 03/22/96   RTM  CR-1015   ADDED LOOKUP-BY-EMAIL COMMAND.       CL02
003100* 01/06/99   PLR  Y2K-0033  REVIEWED - BID CREATED-TS ALREADY A  CL03
003200*                           FULL CCYYMMDDHHMMSS, NO CHANGE       CL03
003300*                           NEEDED.                              CL03
003400* 08/19/02   MTA  CR-1290   CONVERTED FROM SINGLE I-O BID FILE   CL04
003500*                           TO AN OLD/NEW GENERATION PAIR        CL04
003600*                           (BID-OLD/BID-NEW), SAME DAY AS       CL04
003700*                           BIDBATCH'S OWN CR-1290 CHANGE - THE  CL04
003800*                           SOFT-DELETE FLAG NOW DROPS THE BID   CL04
003900*                           WHEN BID-NEW IS WRITTEN INSTEAD OF   CL04
004000*                           REWRITING IT IN PLACE.               CL04
004100* 03/11/06   BCH  CR-1880   LOOKUP COMMANDS NOW WRITE ONE        CL05
004200*                           RESULT LINE PER MATCHING BID         CL05
004300*                           INSTEAD OF STOPPING AT THE FIRST     CL05
004400*                           HIT.                                 CL05
004500* 02/03/15   RTM  CR-2618   OPEN-CHECK PARAGRAPH ADDED - EVERY   CL06
004600*                           OPEN NOW VERIFIED BEFORE PROCESSING  CL06
004700*                           BEGINS, CONSISTENT WITH THE OPS      CL06
004800*                           STANDARD FOR NEW BATCH WORK.         CL06
004900* 06/10/15   RTM  CR-2650   SCALAR WORK FIELDS (REJECT REASON,   CL07
005000*                           MATCH COUNT, BIDS-ON-FILE COUNT,     CL07
005100*                           RUN-DATE) RESTATED AS 77-LEVEL       CL07
005200*                           ITEMS PER OPS STANDARDS REVIEW -     CL07
005300*                           SAME HOUSE HABIT AS SAM1.            CL07
005400******************************************************************
005500 ENVIRONMENT DIVISION.
005600 CONFIGURATION SECTION.
005700 SOURCE-COMPUTER.   IBM-390.
005800 OBJECT-COMPUTER.   IBM-390.
005900 SPECIAL-NAMES.
006000     C01 IS TOP-OF-FORM.
006100 INPUT-OUTPUT SECTION.
006200 FILE-CONTROL.
006300     SELECT BID-OLD       ASSIGN TO BIDFILE
006400            ORGANIZATION IS SEQUENTIAL
006500            FILE STATUS  IS WS-BIDOLD-STATUS.
006600     SELECT BID-NEW       ASSIGN TO BIDFLNEW
006700            ORGANIZATION IS SEQUENTIAL
006800            FILE STATUS  IS WS-BIDNEW-STATUS.
006900     SELECT BID-TRANS     ASSIGN TO BIDMTRAN
007000            ORGANIZATION IS SEQUENTIAL
007100            FILE STATUS  IS WS-BIDMTRN-STATUS.
007200     SELECT BID-MRESULT   ASSIGN TO BIDMRSLT
007300            ORGANIZATION IS SEQUENTIAL
007400            FILE STATUS  IS WS-BIDMRSL-STATUS.
007500******************************************************************
007600 DATA DIVISION.
007700 FILE SECTION.
007800*
007900 FD  BID-OLD
008000     LABEL RECORDS ARE STANDARD.
008100 COPY BIDMSTR.
008200*
008300 FD  BID-NEW
008400     LABEL RECORDS ARE STANDARD.
008500 01  BN-BID-RECORD                PIC X(200).
008600*
008700 FD  BID-TRANS
008800     LABEL RECORDS ARE STANDARD.
008900 01  IB-TXN-REC.
009000*--- CL01 ONE MAINTENANCE COMMAND PER TRANSACTION.  ONLY THE
009100*--- CL01 FIELDS THE COMMAND NEEDS ARE POPULATED BY THE FEED.
009200     05  IB-TX-COMMAND            PIC X(8).
009300     05  IB-TX-BID-ID             PIC X(12).
009400     05  IB-TX-ITEM-ID            PIC X(12).
009500     05  IB-TX-BIDDER-NAME        PIC X(30).
009600     05  IB-TX-EMAIL              PIC X(50).
009700     05  FILLER                   PIC X(88).
009800*
009900 FD  BID-MRESULT
010000     LABEL RECORDS ARE STANDARD.
010100 01  IB-RES-REC.
010200*--- CL01 ONE RESULT LINE PER MATCHING BID.  A LOOKUP THAT HITS
010300*--- CL01 SEVERAL BIDS PRODUCES SEVERAL RESULT LINES; A LOOKUP
010400*--- CL01 OR DELETE THAT HITS NONE PRODUCES ONE NOT-FOUND LINE.
010500     05  IB-RS-COMMAND            PIC X(8).
010600     05  IB-RS-BID-ID             PIC X(12).
010700     05  IB-RS-STATUS             PIC X(8).
010800     05  IB-RS-REASON             PIC X(20).
010900     05  IB-RS-ITEM-ID            PIC X(12).
011000     05  IB-RS-BIDDER-NAME        PIC X(30).
011100     05  IB-RS-AMOUNT             PIC S9(9)V99 COMP-3.
011200     05  IB-RS-EMAIL              PIC X(50).
011300     05  FILLER                   PIC X(54).
011400******************************************************************
011500 WORKING-STORAGE SECTION.
011600*
011700 01  WS-FILE-STATUS-GROUP.
011800     05  WS-BIDOLD-STATUS         PIC X(2) VALUE SPACES.
011900     05  WS-BIDNEW-STATUS         PIC X(2) VALUE SPACES.
012000     05  WS-BIDMTRN-STATUS        PIC X(2) VALUE SPACES.
012100     05  WS-BIDMRSL-STATUS        PIC X(2) VALUE SPACES.
012200     05  FILLER                   PIC X(4) VALUE SPACES.
012300*
012400*--- CL02 SHARED WORK FIELDS FOR 1900-OPEN-CHECK, LOADED FROM THE
012500*--- CL02 SPECIFIC FILE'S STATUS BEFORE EACH PERFORM, AS WRKSFINL
012600*--- CL02 DOES WITH ITS OWN SINGLE FILE-STATUS FIELD.
012700 01  WS-OPEN-CHECK-AREA.
012800     05  WS-CHECK-STATUS          PIC X(2) VALUE SPACES.
012900     05  WS-CHECK-FILE-ID         PIC X(8) VALUE SPACES.
013000     05  FILLER                   PIC X(4) VALUE SPACES.
013100*
013200 01  MISC-SWITCHES.
013300     05  SW-END-OF-OLD-BIDS       PIC X(1) VALUE 'N'.
013400         88  END-OF-OLD-BIDS          VALUE 'Y'.
013500     05  SW-END-OF-TRANS          PIC X(1) VALUE 'N'.
013600         88  END-OF-TRANS             VALUE 'Y'.
013700     05  SW-BID-FOUND             PIC X(1) VALUE 'N'.
013800         88  BID-WAS-FOUND            VALUE 'Y'.
013900     05  FILLER                   PIC X(4) VALUE SPACES.
014000*
014100*--- CL01 RUN TIMESTAMP, DISPLAYED FOR THE OPERATOR LOG AT CLOSE.
014200*--- CL07 WS-RUN-DATE-8 RESTATED AS 77-LEVEL, SAME AS SAM1.
014300 77  WS-RUN-DATE-8                PIC 9(8) VALUE ZERO.
014400 01  WS-RUN-TIME-8                PIC 9(8) VALUE ZERO.
014500 01  WS-RUN-TIME-6 REDEFINES WS-RUN-TIME-8.
014600     05  WS-RUN-TIME-HHMMSS       PIC 9(6).
014700     05  FILLER                   PIC 9(2).
014800 01  WS-RUN-TIMESTAMP.
014900     05  WS-RUN-TS-DATE           PIC 9(8).
015000     05  WS-RUN-TS-TIME           PIC 9(6).
015100 01  WS-RUN-TIMESTAMP-N REDEFINES WS-RUN-TIMESTAMP PIC 9(14).
015200*
015300*--- CL01 IN-MEMORY BID TABLE, LOADED FROM BID-OLD.  DELETES ARE
015400*--- CL01 FLAGGED HERE AND SKIPPED WHEN BID-NEW IS WRITTEN - NO
015500*--- CL01 RESEQUENCING IS NEEDED SINCE THIS PROGRAM NEVER ADDS
015600*--- CL01 A BID, SO ARRIVAL ORDER ON FILE NEVER CHANGES.
015700 01  WS-BID-TABLE.
015800     05  WS-BID-TAB-CNT           PIC S9(4) COMP VALUE 0.
015900     05  WS-BID-TAB-ENTRY OCCURS 5000 TIMES
016000                           INDEXED BY IX-BID IX-BID2.
016100         10  TB-BID-ID            PIC X(12).
016200         10  TB-BID-ITEM-ID       PIC X(12).
016300         10  TB-BID-BIDDER-NAME   PIC X(30).
016400         10  TB-BID-AMOUNT        PIC S9(9)V99 COMP-3.
016500         10  TB-BID-CREATED-TS    PIC 9(14).
016600         10  TB-BID-EMAIL         PIC X(50).
016700         10  TB-BID-DELETED       PIC X(1).
016800         10  FILLER               PIC X(4).
016900*
017000*--- CL07 SCALAR WORK FIELDS RESTATED AS 77-LEVEL, SAME AS SAM1.
017100 77  WS-REJECT-REASON             PIC X(20) VALUE SPACES.
017200 77  WS-MATCH-COUNT               PIC S9(4) COMP VALUE 0.
017300 77  WS-BIDS-ON-FILE              PIC S9(7) COMP VALUE 0.
017400******************************************************************
017500 PROCEDURE DIVISION.
017600*
017700 0000-MAIN-LINE.
017800     PERFORM 1000-INITIALIZATION     THRU 1000-EXIT.
017900     PERFORM 2000-LOAD-BID-TABLE     THRU 2000-EXIT.
018000     PERFORM 2900-READ-TRANSACTION   THRU 2900-EXIT.
018100     PERFORM 3000-PROCESS-TRANSACTION THRU 3000-EXIT
018200             UNTIL END-OF-TRANS.
018300     PERFORM 9200-WRITE-NEW-BID-FILE THRU 9200-EXIT
018400             VARYING IX-BID FROM 1 BY 1
018500             UNTIL IX-BID > WS-BID-TAB-CNT.
018600     PERFORM 9500-CLOSE-FILES        THRU 9500-EXIT.
018700     GOBACK.
018800*
018900 1000-INITIALIZATION.
019000     OPEN INPUT  BID-OLD.
019100     MOVE WS-BIDOLD-STATUS TO WS-CHECK-STATUS.
019200     MOVE 'BIDOLD' TO WS-CHECK-FILE-ID.
019300     PERFORM 1900-OPEN-CHECK THRU 1900-EXIT.
019400     OPEN OUTPUT BID-NEW.
019500     MOVE WS-BIDNEW-STATUS TO WS-CHECK-STATUS.
019600     MOVE 'BIDNEW' TO WS-CHECK-FILE-ID.
019700     PERFORM 1900-OPEN-CHECK THRU 1900-EXIT.
019800     OPEN INPUT  BID-TRANS.
019900     MOVE WS-BIDMTRN-STATUS TO WS-CHECK-STATUS.
020000     MOVE 'BIDMTRAN' TO WS-CHECK-FILE-ID.
020100     PERFORM 1900-OPEN-CHECK THRU 1900-EXIT.
020200     OPEN OUTPUT BID-MRESULT.
020300     MOVE WS-BIDMRSL-STATUS TO WS-CHECK-STATUS.
020400     MOVE 'BIDMRSLT' TO WS-CHECK-FILE-ID.
020500     PERFORM 1900-OPEN-CHECK THRU 1900-EXIT.
020600     ACCEPT WS-RUN-DATE-8 FROM DATE YYYYMMDD.
020700     ACCEPT WS-RUN-TIME-8 FROM TIME.
020800     MOVE WS-RUN-DATE-8      TO WS-RUN-TS-DATE.
020900     MOVE WS-RUN-TIME-HHMMSS TO WS-RUN-TS-TIME.
021000 1000-EXIT.
021100     EXIT.
021200*
021300 1900-OPEN-CHECK.
021400*--- CL02 SAME STYLE OPEN-VERIFICATION AS THE OLDER WRKSFINL
021500*--- CL02 UTILITY - STATUS '00' CONTINUES, ANYTHING ELSE STOPS
021600*--- CL02 THE RUN SO A BAD DD DOES NOT PROCESS A PARTIAL FILE.
021700     IF WS-CHECK-STATUS = '00'
021800         CONTINUE
021900     ELSE
022000         DISPLAY 'BIDMAINT - FILE OPEN ERROR - ' WS-CHECK-FILE-ID
022100                 ' STATUS = ' WS-CHECK-STATUS
022200         STOP RUN
022300     END-IF.
022400 1900-EXIT.
022500     EXIT.
022600*
022700 2000-LOAD-BID-TABLE.
022800     PERFORM 2100-READ-OLD-BID     THRU 2100-EXIT.
022900     PERFORM 2150-BUILD-BID-ENTRY  THRU 2150-EXIT
023000             UNTIL END-OF-OLD-BIDS.
023100 2000-EXIT.
023200     EXIT.
023300*
023400 2100-READ-OLD-BID.
023500     READ BID-OLD
023600         AT END
023700             MOVE 'Y' TO SW-END-OF-OLD-BIDS.
023800 2100-EXIT.
023900     EXIT.
024000*
024100 2150-BUILD-BID-ENTRY.
024200     ADD 1 TO WS-BID-TAB-CNT.
024300     SET IX-BID TO WS-BID-TAB-CNT.
024400     MOVE BD-BID-ID           TO TB-BID-ID (IX-BID).
024500     MOVE BD-ITEM-ID          TO TB-BID-ITEM-ID (IX-BID).
024600     MOVE BD-BIDDER-NAME      TO TB-BID-BIDDER-NAME (IX-BID).
024700     MOVE BD-AMOUNT           TO TB-BID-AMOUNT (IX-BID).
024800     MOVE BD-CREATED-TS       TO TB-BID-CREATED-TS (IX-BID).
024900     MOVE BD-EMAIL            TO TB-BID-EMAIL (IX-BID).
025000     MOVE 'N'                 TO TB-BID-DELETED (IX-BID).
025100     PERFORM 2100-READ-OLD-BID THRU 2100-EXIT.
025200 2150-EXIT.
025300     EXIT.
025400*
025500 2900-READ-TRANSACTION.
025600     READ BID-TRANS
025700         AT END
025800             MOVE 'Y' TO SW-END-OF-TRANS.
025900 2900-EXIT.
026000     EXIT.
026100*
026200 3000-PROCESS-TRANSACTION.
026300     MOVE SPACES TO WS-REJECT-REASON.
026400     EVALUATE IB-TX-COMMAND
026500         WHEN 'LKUPITEM'
026600             PERFORM 7000-LOOKUP-BY-ITEM   THRU 7000-EXIT
026700         WHEN 'LKUPNAME'
026800             PERFORM 7500-LOOKUP-BY-BIDDER THRU 7500-EXIT
026900         WHEN 'LKUPMAIL'
027000             PERFORM 7800-LOOKUP-BY-EMAIL  THRU 7800-EXIT
027100         WHEN 'DELETE'
027200             PERFORM 6000-DELETE-BID       THRU 6000-EXIT
027300     END-EVALUATE.
027400     PERFORM 2900-READ-TRANSACTION THRU 2900-EXIT.
027500 3000-EXIT.
027600     EXIT.
027700*
027800 3200-FIND-BID-BY-ID.
027900     MOVE 'N' TO SW-BID-FOUND.
028000     PERFORM 3250-SCAN-FOR-BID-ID THRU 3250-EXIT
028100             VARYING IX-BID FROM 1 BY 1
028200             UNTIL IX-BID > WS-BID-TAB-CNT
028300                OR BID-WAS-FOUND.
028400 3200-EXIT.
028500     EXIT.
028600*
028700 3250-SCAN-FOR-BID-ID.
028800     IF TB-BID-ID (IX-BID) = IB-TX-BID-ID
028900        AND TB-BID-DELETED (IX-BID) NOT = 'Y'
029000         SET BID-WAS-FOUND TO TRUE
029100     END-IF.
029200 3250-EXIT.
029300     EXIT.
029400*
029500 6000-DELETE-BID.
029600     MOVE SPACES         TO IB-RES-REC.
029700     MOVE IB-TX-COMMAND  TO IB-RS-COMMAND.
029800     MOVE IB-TX-BID-ID   TO IB-RS-BID-ID.
029900     PERFORM 3200-FIND-BID-BY-ID THRU 3200-EXIT.
030000     IF NOT BID-WAS-FOUND
030100         MOVE 'BID-NOT-FOUND' TO WS-REJECT-REASON
030200         MOVE 'ERROR'         TO IB-RS-STATUS
030300         MOVE WS-REJECT-REASON TO IB-RS-REASON
030400         WRITE IB-RES-REC
030500         GO TO 6000-EXIT
030600     END-IF.
030700     MOVE 'Y' TO TB-BID-DELETED (IX-BID).
030800     MOVE TB-BID-ITEM-ID (IX-BID)     TO IB-RS-ITEM-ID.
030900     MOVE TB-BID-BIDDER-NAME (IX-BID) TO IB-RS-BIDDER-NAME.
031000     MOVE TB-BID-AMOUNT (IX-BID)      TO IB-RS-AMOUNT.
031100     MOVE TB-BID-EMAIL (IX-BID)       TO IB-RS-EMAIL.
031200     MOVE 'OK'                        TO IB-RS-STATUS.
031300     WRITE IB-RES-REC.
031400 6000-EXIT.
031500     EXIT.
031600*
031700 7000-LOOKUP-BY-ITEM.
031800     MOVE 0 TO WS-MATCH-COUNT.
031900     PERFORM 7050-SCAN-ITEM-MATCH THRU 7050-EXIT
032000             VARYING IX-BID FROM 1 BY 1
032100             UNTIL IX-BID > WS-BID-TAB-CNT.
032200     IF WS-MATCH-COUNT = 0
032300         PERFORM 7900-WRITE-NOT-FOUND THRU 7900-EXIT
032400     END-IF.
032500 7000-EXIT.
032600     EXIT.
032700*
032800 7050-SCAN-ITEM-MATCH.
032900     IF TB-BID-ITEM-ID (IX-BID) = IB-TX-ITEM-ID
033000        AND TB-BID-DELETED (IX-BID) NOT = 'Y'
033100         ADD 1 TO WS-MATCH-COUNT
033200         PERFORM 7950-WRITE-MATCH THRU 7950-EXIT
033300     END-IF.
033400 7050-EXIT.
033500     EXIT.
033600*
033700 7500-LOOKUP-BY-BIDDER.
033800     MOVE 0 TO WS-MATCH-COUNT.
033900     PERFORM 7550-SCAN-BIDDER-MATCH THRU 7550-EXIT
034000             VARYING IX-BID FROM 1 BY 1
034100             UNTIL IX-BID > WS-BID-TAB-CNT.
034200     IF WS-MATCH-COUNT = 0
034300         PERFORM 7900-WRITE-NOT-FOUND THRU 7900-EXIT
034400     END-IF.
034500 7500-EXIT.
034600     EXIT.
034700*
034800 7550-SCAN-BIDDER-MATCH.
034900     IF TB-BID-BIDDER-NAME (IX-BID) = IB-TX-BIDDER-NAME
035000        AND TB-BID-DELETED (IX-BID) NOT = 'Y'
035100         ADD 1 TO WS-MATCH-COUNT
035200         PERFORM 7950-WRITE-MATCH THRU 7950-EXIT
035300     END-IF.
035400 7550-EXIT.
035500     EXIT.
035600*
035700 7800-LOOKUP-BY-EMAIL.
035800     MOVE 0 TO WS-MATCH-COUNT.
035900     PERFORM 7850-SCAN-EMAIL-MATCH THRU 7850-EXIT
036000             VARYING IX-BID FROM 1 BY 1
036100             UNTIL IX-BID > WS-BID-TAB-CNT.
036200     IF WS-MATCH-COUNT = 0
036300         PERFORM 7900-WRITE-NOT-FOUND THRU 7900-EXIT
036400     END-IF.
036500 7800-EXIT.
036600     EXIT.
036700*
036800 7850-SCAN-EMAIL-MATCH.
036900     IF TB-BID-EMAIL (IX-BID) = IB-TX-EMAIL
037000        AND TB-BID-DELETED (IX-BID) NOT = 'Y'
037100         ADD 1 TO WS-MATCH-COUNT
037200         PERFORM 7950-WRITE-MATCH THRU 7950-EXIT
037300     END-IF.
037400 7850-EXIT.
037500     EXIT.
037600*
037700 7900-WRITE-NOT-FOUND.
037800     MOVE SPACES           TO IB-RES-REC.
037900     MOVE IB-TX-COMMAND    TO IB-RS-COMMAND.
038000     MOVE 'ERROR'          TO IB-RS-STATUS.
038100     MOVE 'BID-NOT-FOUND'  TO IB-RS-REASON.
038200     EVALUATE IB-TX-COMMAND
038300         WHEN 'LKUPITEM'
038400             MOVE IB-TX-ITEM-ID     TO IB-RS-ITEM-ID
038500         WHEN 'LKUPNAME'
038600             MOVE IB-TX-BIDDER-NAME TO IB-RS-BIDDER-NAME
038700         WHEN 'LKUPMAIL'
038800             MOVE IB-TX-EMAIL       TO IB-RS-EMAIL
038900     END-EVALUATE.
039000     WRITE IB-RES-REC.
039100 7900-EXIT.
039200     EXIT.
039300*
039400 7950-WRITE-MATCH.
039500     MOVE SPACES  TO IB-RES-REC.
039600     MOVE IB-TX-COMMAND               TO IB-RS-COMMAND.
039700     MOVE TB-BID-ID (IX-BID)          TO IB-RS-BID-ID.
039800     MOVE TB-BID-ITEM-ID (IX-BID)     TO IB-RS-ITEM-ID.
039900     MOVE TB-BID-BIDDER-NAME (IX-BID) TO IB-RS-BIDDER-NAME.
040000     MOVE TB-BID-AMOUNT (IX-BID)      TO IB-RS-AMOUNT.
040100     MOVE TB-BID-EMAIL (IX-BID)       TO IB-RS-EMAIL.
040200     MOVE 'OK'                        TO IB-RS-STATUS.
040300     WRITE IB-RES-REC.
040400 7950-EXIT.
040500     EXIT.
040600*
040700 9200-WRITE-NEW-BID-FILE.
040800     IF TB-BID-DELETED (IX-BID) NOT = 'Y'
040900         MOVE TB-BID-ID (IX-BID)          TO BD-BID-ID
041000         MOVE TB-BID-ITEM-ID (IX-BID)     TO BD-ITEM-ID
041100         MOVE TB-BID-BIDDER-NAME (IX-BID) TO BD-BIDDER-NAME
041200         MOVE TB-BID-AMOUNT (IX-BID)      TO BD-AMOUNT
041300         MOVE TB-BID-CREATED-TS (IX-BID)  TO BD-CREATED-TS
041400         MOVE TB-BID-EMAIL (IX-BID)       TO BD-EMAIL
041500         MOVE SPACES                      TO BD-FILLER-AREA
041600         WRITE BN-BID-RECORD FROM BD-BID-RECORD
041700         ADD 1 TO WS-BIDS-ON-FILE
041800     END-IF.
041900 9200-EXIT.
042000     EXIT.
042100*
042200 9500-CLOSE-FILES.
042300     DISPLAY 'BIDMAINT - BIDS ON NEW BID FILE       = '
042400             WS-BIDS-ON-FILE.
042500     DISPLAY 'BIDMAINT - RUN COMPLETED AT           = '
042600             WS-RUN-TIMESTAMP-N.
042700     CLOSE BID-OLD.
042800     CLOSE BID-NEW.
042900     CLOSE BID-TRANS.
043000     CLOSE BID-MRESULT.
043100 9500-EXIT.
043200     EXIT.
