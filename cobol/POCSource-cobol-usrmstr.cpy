000100******************************************************************
000200*    USRMSTR  -  AUCTION USER MASTER RECORD                     *
000300*    ONE RECORD PER REGISTERED USER ON USER-MASTER.  FIXED      *
000400*    LENGTH 250 BYTES.  ORDERED BY US-USER-ID.                  *
000500******************************************************************
000600 01  US-USER-RECORD.
000700     05  US-USER-ID              PIC X(12).
000800     05  US-USERNAME             PIC X(30).
000900     05  US-EMAIL                PIC X(50).
001000     05  US-PASSWORD             PIC X(30).
001100     05  US-FIRST-NAME           PIC X(30).
001200     05  US-LAST-NAME            PIC X(30).
001300     05  US-FILLER-AREA          PIC X(68).
001400     05  US-RESERVED REDEFINES US-FILLER-AREA.
001500         10  US-RESERVED-1       PIC X(34).
001600         10  US-RESERVED-2       PIC X(34).
