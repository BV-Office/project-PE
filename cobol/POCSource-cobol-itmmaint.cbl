000100******************************************************************
000200*                                                                *
000300*   MODULE NAME = ITMMAINT                                      *
000400*                                                                *
000500*   DESCRIPTIVE NAME = AUCTION ITEM MAINTENANCE BATCH DRIVER    *
000600*                                                                *
000700*   FUNCTION = APPLIES A DAY'S ITEM MAINTENANCE TRANSACTIONS    *
000800*              (CREATE/UPDATE/DELETE/LOOKUP/SEARCH) AGAINST THE  *
000900*              ITEM MASTER, ENRICHES LOOKUP RESULTS WITH THE     *
001000*              ITEM'S CURRENT HIGH BID FROM THE BID FILE, AND    *
001100*              REWRITES THE ITEM MASTER IN ITEM-ID ORDER.        *
001200*                                                                *
001300******************************************************************
001400 IDENTIFICATION DIVISION.
001500 PROGRAM-ID.    ITMMAINT.
001600 AUTHOR.        D KOWALSKI.
001700 INSTALLATION.  COBOL DEVELOPMENT CENTER.
001800 DATE-WRITTEN.  02/19/90.
001900 DATE-COMPILED.
002000 SECURITY.      NON-CONFIDENTIAL.
002100******************************************************************
002200*                    C H A N G E   L O G                        *
002300******************************************************************
002400* DATE       BY   TICKET    DESCRIPTION                          *
002500* ---------- ---- --------- --------------------------------- CL*
002600* 02/19/90   DKW  INITIAL   CREATE/UPDATE/DELETE/LOOKUP.        CL01
002700* 08/06/91   DKW  CR-0166   ADDED SEARCH-BY-NAME COMMAND.       CL02
002800* 05/14/94   RTM  CR-0388   LOOKUP NOW ENRICHES FROM BID FILE.  CL03
002900* 01/06/99   PLR  Y2K-0033  SWITCHED RUN-DATE ACCEPT FROM 2-    CL04
003000*                           DIGIT YY TO ACCEPT FROM DATE        CL04
003100*                           YYYYMMDD FOR END-TIME EDITS.        CL04
003200* 07/22/03   MTA  CR-1055   NEW MASTER RESEQUENCED BY ITEM-ID   CL05
003300*                           AFTER CREATES USING IN-STORAGE      CL05
003400*                           INSERTION SORT (SEE 9000 PARA).     CL05
003500* 10/09/09   BCH  CR-1960   ACTIVE-AUCTION COUNT RECOMPUTED     CL06
003600*                           AFTER ALL TRANSACTIONS ARE APPLIED  CL06
003700*                           AND DISPLAYED FOR THE OPERATOR LOG. CL06
003800* 02/03/15   RTM  CR-2618   OPEN-CHECK PARAGRAPH ADDED - EVERY  CL07
003900*                           OPEN NOW VERIFIED BEFORE PROCESSING CL07
004000*                           BEGINS, CONSISTENT WITH THE OPS     CL07
004100*                           STANDARD FOR NEW BATCH WORK.        CL07
004200* 06/10/15   RTM  CR-2650   SCALAR WORK FIELDS (RUN-DATE, SORT  CL08
004300*                           SUBSCRIPTS, REJECT REASON, ACTIVE   CL08
004400*                           COUNT, RESULT STATUS, SEARCH/SCAN   CL08
004500*                           WORK AREAS) RESTATED AS 77-LEVEL    CL08
004600*                           ITEMS PER OPS STANDARDS REVIEW -    CL08
004700*                           SAME HOUSE HABIT AS SAM1.           CL08
004800******************************************************************
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100 SOURCE-COMPUTER.   IBM-390.
005200 OBJECT-COMPUTER.   IBM-390.
005300 SPECIAL-NAMES.
005400     C01 IS TOP-OF-FORM.
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700     SELECT ITEM-OLD      ASSIGN TO ITEMOLD
005800            ORGANIZATION IS SEQUENTIAL
005900            FILE STATUS  IS WS-ITEMOLD-STATUS.
006000     SELECT ITEM-NEW      ASSIGN TO ITEMNEW
006100            ORGANIZATION IS SEQUENTIAL
006200            FILE STATUS  IS WS-ITEMNEW-STATUS.
006300     SELECT BID-FILE      ASSIGN TO BIDFILE
006400            ORGANIZATION IS SEQUENTIAL
006500            FILE STATUS  IS WS-BIDFILE-STATUS.
006600     SELECT ITEM-TRANS    ASSIGN TO ITEMTRAN
006700            ORGANIZATION IS SEQUENTIAL
006800            FILE STATUS  IS WS-ITEMTRAN-STATUS.
006900     SELECT ITEM-RESULT   ASSIGN TO ITEMRSLT
007000            ORGANIZATION IS SEQUENTIAL
007100            FILE STATUS  IS WS-ITEMRSLT-STATUS.
007200******************************************************************
007300 DATA DIVISION.
007400 FILE SECTION.
007500*
007600 FD  ITEM-OLD
007700     LABEL RECORDS ARE STANDARD.
007800 COPY ITMMSTR.
007900*
008000 FD  ITEM-NEW
008100     LABEL RECORDS ARE STANDARD.
008200 01  IN-ITEM-RECORD               PIC X(250).
008300*
008400 FD  BID-FILE
008500     LABEL RECORDS ARE STANDARD.
008600 01  BF-BID-RECORD                PIC X(200).
008700 01  BF-BID-FIELDS REDEFINES BF-BID-RECORD.
008800     05  BF-BID-ID                PIC X(12).
008900     05  BF-ITEM-ID               PIC X(12).
009000     05  BF-BIDDER-NAME           PIC X(30).
009100     05  BF-AMOUNT                PIC S9(9)V99 COMP-3.
009200     05  FILLER                   PIC X(146).
009300*
009400 FD  ITEM-TRANS
009500     LABEL RECORDS ARE STANDARD.
009600 01  IT-TXN-REC.
009700*--- CL01 ONE MAINTENANCE COMMAND PER TRANSACTION.
009800     05  IT-TX-COMMAND            PIC X(8).
009900     05  IT-TX-ITEM-ID            PIC X(12).
010000     05  IT-TX-ITEM-NAME          PIC X(40).
010100     05  IT-TX-ITEM-DESC          PIC X(80).
010200     05  IT-TX-INIT-PRICE         PIC S9(9)V99 COMP-3.
010300     05  IT-TX-END-TS             PIC 9(14).
010400     05  IT-TX-ACTIVE-FLAG        PIC X(1).
010500     05  IT-TX-CREATOR-EMAIL      PIC X(50).
010600     05  IT-TX-CATEGORY           PIC X(20).
010700     05  IT-TX-SEARCH-TEXT        PIC X(40).
010800     05  FILLER                   PIC X(29).
010900*
011000 FD  ITEM-RESULT
011100     LABEL RECORDS ARE STANDARD.
011200 01  IT-RES-REC.
011300*--- CL01 ONE RESULT LINE PER TRANSACTION PROCESSED.
011400     05  IT-RS-COMMAND            PIC X(8).
011500     05  IT-RS-ITEM-ID            PIC X(12).
011600     05  IT-RS-STATUS             PIC X(8).
011700     05  IT-RS-REASON             PIC X(20).
011800     05  IT-RS-ITEM-NAME          PIC X(40).
011900     05  IT-RS-HIGH-BID           PIC S9(9)V99 COMP-3.
012000     05  IT-RS-HIGH-BIDDER        PIC X(30).
012100     05  FILLER                   PIC X(26).
012200******************************************************************
012300 WORKING-STORAGE SECTION.
012400*
012500 01  WS-FILE-STATUS-GROUP.
012600     05  WS-ITEMOLD-STATUS        PIC X(2) VALUE SPACES.
012700     05  WS-ITEMNEW-STATUS        PIC X(2) VALUE SPACES.
012800     05  WS-BIDFILE-STATUS        PIC X(2) VALUE SPACES.
012900     05  WS-ITEMTRAN-STATUS       PIC X(2) VALUE SPACES.
013000     05  WS-ITEMRSLT-STATUS       PIC X(2) VALUE SPACES.
013100     05  FILLER                   PIC X(4) VALUE SPACES.
013200*
013300*--- CL07 SHARED WORK FIELDS FOR 1900-OPEN-CHECK, LOADED FROM THE
013400*--- CL07 SPECIFIC FILE'S STATUS BEFORE EACH PERFORM, AS WRKSFINL
013500*--- CL07 DOES WITH ITS OWN SINGLE FILE-STATUS FIELD.
013600 01  WS-OPEN-CHECK-AREA.
013700     05  WS-CHECK-STATUS          PIC X(2)  VALUE SPACES.
013800     05  WS-CHECK-FILE-ID         PIC X(8)  VALUE SPACES.
013900     05  FILLER                   PIC X(4)  VALUE SPACES.
014000*
014100 01  MISC-SWITCHES.
014200     05  SW-END-OF-OLD-ITEMS      PIC X(1) VALUE 'N'.
014300         88  END-OF-OLD-ITEMS         VALUE 'Y'.
014400     05  SW-END-OF-OLD-BIDS       PIC X(1) VALUE 'N'.
014500         88  END-OF-OLD-BIDS          VALUE 'Y'.
014600     05  SW-END-OF-TRANS          PIC X(1) VALUE 'N'.
014700         88  END-OF-TRANS             VALUE 'Y'.
014800     05  SW-ITEM-FOUND            PIC X(1) VALUE 'N'.
014900         88  ITEM-WAS-FOUND           VALUE 'Y'.
015000     05  FILLER                   PIC X(4) VALUE SPACES.
015100*
015200*--- CL04 RUN TIMESTAMP - SEE BIDBATCH CL05 FOR WHY THIS IS A
015300*--- CL04 FULL 4-DIGIT-CENTURY ACCEPT FROM DATE YYYYMMDD.
015400 77  WS-RUN-DATE-8                PIC 9(8) VALUE ZERO.
015500 01  WS-RUN-TIME-8                PIC 9(8) VALUE ZERO.
015600 01  WS-RUN-TIME-6 REDEFINES WS-RUN-TIME-8.
015700     05  WS-RUN-TIME-HHMMSS       PIC 9(6).
015800     05  FILLER                   PIC 9(2).
015900 01  WS-RUN-TIMESTAMP.
016000     05  WS-RUN-TS-DATE           PIC 9(8).
016100     05  WS-RUN-TS-TIME           PIC 9(6).
016200 01  WS-RUN-TIMESTAMP-N REDEFINES WS-RUN-TIMESTAMP PIC 9(14).
016300*
016400*--- CL01 IN-MEMORY ITEM TABLE, LOADED FROM ITEM-OLD. CREATES
016500*--- CL01 ARE APPENDED HERE AND THE WHOLE TABLE IS RESEQUENCED
016600*--- CL01 BY 9000-SORT-ITEM-TABLE BEFORE ITEM-NEW IS WRITTEN.
016700 01  WS-ITEM-TABLE.
016800     05  WS-ITEM-TAB-CNT          PIC S9(4) COMP VALUE 0.
016900     05  WS-ITEM-TAB-ENTRY OCCURS 2000 TIMES
017000                            INDEXED BY IX-ITEM IX-ITEM2.
017100         10  TB-ITEM-ID           PIC X(12).
017200         10  TB-ITEM-NAME         PIC X(40).
017300         10  TB-ITEM-DESC         PIC X(80).
017400         10  TB-ITEM-PRICE        PIC S9(9)V99 COMP-3.
017500         10  TB-ITEM-END-TS       PIC 9(14).
017600         10  TB-ITEM-ACTIVE       PIC X(1).
017700         10  TB-ITEM-EMAIL        PIC X(50).
017800         10  TB-ITEM-CATEGORY     PIC X(20).
017900         10  TB-ITEM-DELETED      PIC X(1).
018000         10  FILLER               PIC X(5).
018100*
018200*--- CL03 IN-MEMORY BID TABLE, READ-ONLY, USED ONLY TO ENRICH
018300*--- CL03 LOOKUP RESULTS WITH THE ITEM'S CURRENT HIGH BID.
018400 01  WS-BID-TABLE.
018500     05  WS-BID-TAB-CNT           PIC S9(4) COMP VALUE 0.
018600     05  WS-BID-TAB-ENTRY OCCURS 5000 TIMES
018700                           INDEXED BY IX-BID.
018800         10  TB-BID-ITEM-ID       PIC X(12).
018900         10  TB-BID-AMOUNT        PIC S9(9)V99 COMP-3.
019000         10  TB-BID-BIDDER        PIC X(30).
019100         10  FILLER               PIC X(5).
019200*
019300*--- CL05 ONE SAVE-AREA ENTRY, SAME SHAPE AS A TABLE ENTRY,
019400*--- CL05 USED BY THE INSERTION SORT IN 9000-SORT-ITEM-TABLE.
019500 01  WS-SORT-SAVE-ENTRY.
019600     05  SV-ITEM-ID               PIC X(12).
019700     05  SV-ITEM-NAME             PIC X(40).
019800     05  SV-ITEM-DESC             PIC X(80).
019900     05  SV-ITEM-PRICE            PIC S9(9)V99 COMP-3.
020000     05  SV-ITEM-END-TS           PIC 9(14).
020100     05  SV-ITEM-ACTIVE           PIC X(1).
020200     05  SV-ITEM-EMAIL            PIC X(50).
020300     05  SV-ITEM-CATEGORY         PIC X(20).
020400     05  SV-ITEM-DELETED          PIC X(1).
020500     05  FILLER                   PIC X(5).
020600*--- CL08 SORT SUBSCRIPTS - 77-LEVEL, SAME AS SAM1'S SUB1/SUB2.
020700 77  WS-SORT-OUTER                PIC S9(4) COMP VALUE 0.
020800 77  WS-SORT-INNER                PIC S9(4) COMP VALUE 0.
020900*
021000 77  WS-REJECT-REASON             PIC X(20) VALUE SPACES.
021100 77  WS-ACTIVE-COUNT              PIC S9(7) COMP VALUE 0.
021200 77  WS-RESULT-STATUS             PIC X(8)  VALUE SPACES.
021300*
021400*--- CL01 WORK FIELDS FOR THE SEARCH-BY-NAME CASE-FOLD COMPARE.
021500 77  WS-SEARCH-TEXT-WORK          PIC X(40) VALUE SPACES.
021600 77  WS-ITEM-NAME-WORK            PIC X(40) VALUE SPACES.
021700 77  WS-SEARCH-LEN                PIC S9(4) COMP VALUE 0.
021800 77  WS-NAME-LEN                  PIC S9(4) COMP VALUE 0.
021900 77  WS-SCAN-SUB                  PIC S9(4) COMP VALUE 0.
022000 77  WS-COMPARE-START             PIC S9(4) COMP VALUE 0.
022100*
022200*--- CL03 PARAMETER PASSED TO THE E-MAIL FORMAT SUBROUTINE.
022300 01  LK-EMAIL-PARM.
022400     05  LK-EMAIL                 PIC X(50).
022500     05  LK-RETURN-CD             PIC S9(4) COMP.
022600******************************************************************
022700 PROCEDURE DIVISION.
022800*
022900 0000-MAIN-LINE.
023000     PERFORM 1000-INITIALIZATION     THRU 1000-EXIT.
023100     PERFORM 2000-LOAD-ITEM-TABLE    THRU 2000-EXIT.
023200     PERFORM 2500-LOAD-BID-TABLE     THRU 2500-EXIT.
023300     PERFORM 2900-READ-TRANSACTION   THRU 2900-EXIT.
023400     PERFORM 3000-PROCESS-TRANSACTION THRU 3000-EXIT
023500             UNTIL END-OF-TRANS.
023600     PERFORM 8000-RECOUNT-ACTIVE     THRU 8000-EXIT.
023700     PERFORM 9000-SORT-ITEM-TABLE    THRU 9000-EXIT.
023800     PERFORM 9200-WRITE-NEW-MASTER   THRU 9200-EXIT
023900             VARYING IX-ITEM FROM 1 BY 1
024000             UNTIL IX-ITEM > WS-ITEM-TAB-CNT.
024100     PERFORM 9500-CLOSE-FILES        THRU 9500-EXIT.
024200     GOBACK.
024300*
024400 1000-INITIALIZATION.
024500     OPEN INPUT  ITEM-OLD.
024600     MOVE WS-ITEMOLD-STATUS TO WS-CHECK-STATUS.
024700     MOVE 'ITEMOLD' TO WS-CHECK-FILE-ID.
024800     PERFORM 1900-OPEN-CHECK THRU 1900-EXIT.
024900     OPEN OUTPUT ITEM-NEW.
025000     MOVE WS-ITEMNEW-STATUS TO WS-CHECK-STATUS.
025100     MOVE 'ITEMNEW' TO WS-CHECK-FILE-ID.
025200     PERFORM 1900-OPEN-CHECK THRU 1900-EXIT.
025300     OPEN INPUT  BID-FILE.
025400     MOVE WS-BIDFILE-STATUS TO WS-CHECK-STATUS.
025500     MOVE 'BIDFILE' TO WS-CHECK-FILE-ID.
025600     PERFORM 1900-OPEN-CHECK THRU 1900-EXIT.
025700     OPEN INPUT  ITEM-TRANS.
025800     MOVE WS-ITEMTRAN-STATUS TO WS-CHECK-STATUS.
025900     MOVE 'ITEMTRAN' TO WS-CHECK-FILE-ID.
026000     PERFORM 1900-OPEN-CHECK THRU 1900-EXIT.
026100     OPEN OUTPUT ITEM-RESULT.
026200     MOVE WS-ITEMRSLT-STATUS TO WS-CHECK-STATUS.
026300     MOVE 'ITEMRSLT' TO WS-CHECK-FILE-ID.
026400     PERFORM 1900-OPEN-CHECK THRU 1900-EXIT.
026500     ACCEPT WS-RUN-DATE-8 FROM DATE YYYYMMDD.
026600     ACCEPT WS-RUN-TIME-8 FROM TIME.
026700     MOVE WS-RUN-DATE-8      TO WS-RUN-TS-DATE.
026800     MOVE WS-RUN-TIME-HHMMSS TO WS-RUN-TS-TIME.
026900 1000-EXIT.
027000     EXIT.
027100*
027200 1900-OPEN-CHECK.
027300*--- CL07 SAME STYLE OPEN-VERIFICATION AS THE OLDER WRKSFINL
027400*--- CL07 UTILITY - STATUS '00' CONTINUES, ANYTHING ELSE STOPS
027500*--- CL07 THE RUN SO A BAD DD DOES NOT PROCESS A PARTIAL FILE.
027600     IF WS-CHECK-STATUS = '00'
027700         CONTINUE
027800     ELSE
027900         DISPLAY 'ITMMAINT - FILE OPEN ERROR - ' WS-CHECK-FILE-ID
028000                 ' STATUS = ' WS-CHECK-STATUS
028100         STOP RUN
028200     END-IF.
028300 1900-EXIT.
028400     EXIT.
028500*
028600 2000-LOAD-ITEM-TABLE.
028700     PERFORM 2100-READ-OLD-ITEM    THRU 2100-EXIT.
028800     PERFORM 2150-BUILD-ITEM-ENTRY THRU 2150-EXIT
028900             UNTIL END-OF-OLD-ITEMS.
029000 2000-EXIT.
029100     EXIT.
029200*
029300 2100-READ-OLD-ITEM.
029400     READ ITEM-OLD
029500         AT END
029600             MOVE 'Y' TO SW-END-OF-OLD-ITEMS.
029700 2100-EXIT.
029800     EXIT.
029900*
030000 2150-BUILD-ITEM-ENTRY.
030100     ADD 1 TO WS-ITEM-TAB-CNT.
030200     SET IX-ITEM TO WS-ITEM-TAB-CNT.
030300     MOVE IT-ITEM-ID          TO TB-ITEM-ID (IX-ITEM).
030400     MOVE IT-ITEM-NAME        TO TB-ITEM-NAME (IX-ITEM).
030500     MOVE IT-ITEM-DESC        TO TB-ITEM-DESC (IX-ITEM).
030600     MOVE IT-INIT-PRICE       TO TB-ITEM-PRICE (IX-ITEM).
030700     MOVE IT-END-TS           TO TB-ITEM-END-TS (IX-ITEM).
030800     MOVE IT-ACTIVE-FLAG      TO TB-ITEM-ACTIVE (IX-ITEM).
030900     MOVE IT-CREATOR-EMAIL    TO TB-ITEM-EMAIL (IX-ITEM).
031000     MOVE IT-CATEGORY         TO TB-ITEM-CATEGORY (IX-ITEM).
031100     MOVE 'N'                 TO TB-ITEM-DELETED (IX-ITEM).
031200     PERFORM 2100-READ-OLD-ITEM THRU 2100-EXIT.
031300 2150-EXIT.
031400     EXIT.
031500*
031600 2500-LOAD-BID-TABLE.
031700     PERFORM 2600-READ-BID         THRU 2600-EXIT.
031800     PERFORM 2650-BUILD-BID-ENTRY  THRU 2650-EXIT
031900             UNTIL END-OF-OLD-BIDS.
032000 2500-EXIT.
032100     EXIT.
032200*
032300 2600-READ-BID.
032400     READ BID-FILE
032500         AT END
032600             MOVE 'Y' TO SW-END-OF-OLD-BIDS.
032700 2600-EXIT.
032800     EXIT.
032900*
033000 2650-BUILD-BID-ENTRY.
033100     ADD 1 TO WS-BID-TAB-CNT.
033200     SET IX-BID TO WS-BID-TAB-CNT.
033300     MOVE BF-ITEM-ID      TO TB-BID-ITEM-ID (IX-BID).
033400     MOVE BF-AMOUNT       TO TB-BID-AMOUNT (IX-BID).
033500     MOVE BF-BIDDER-NAME  TO TB-BID-BIDDER (IX-BID).
033600     PERFORM 2600-READ-BID THRU 2600-EXIT.
033700 2650-EXIT.
033800     EXIT.
033900*
034000 2900-READ-TRANSACTION.
034100     READ ITEM-TRANS
034200         AT END
034300             MOVE 'Y' TO SW-END-OF-TRANS.
034400 2900-EXIT.
034500     EXIT.
034600*
034700 3000-PROCESS-TRANSACTION.
034800     MOVE SPACES TO WS-REJECT-REASON.
034900     MOVE 'OK'   TO WS-RESULT-STATUS.
035000     MOVE SPACES TO IT-RES-REC.
035100     MOVE IT-TX-COMMAND  TO IT-RS-COMMAND.
035200     MOVE IT-TX-ITEM-ID  TO IT-RS-ITEM-ID.
035300     EVALUATE IT-TX-COMMAND
035400         WHEN 'CREATE'
035500             PERFORM 4000-CREATE-ITEM  THRU 4000-EXIT
035600         WHEN 'UPDATE'
035700             PERFORM 5000-UPDATE-ITEM  THRU 5000-EXIT
035800         WHEN 'DELETE'
035900             PERFORM 6000-DELETE-ITEM  THRU 6000-EXIT
036000         WHEN 'LOOKUP'
036100             PERFORM 7000-LOOKUP-ITEM  THRU 7000-EXIT
036200         WHEN 'SEARCH'
036300             PERFORM 7500-SEARCH-ITEM  THRU 7500-EXIT
036400     END-EVALUATE.
036500     IF WS-REJECT-REASON NOT = SPACES
036600         MOVE 'ERROR' TO WS-RESULT-STATUS
036700     END-IF.
036800     MOVE WS-RESULT-STATUS TO IT-RS-STATUS.
036900     MOVE WS-REJECT-REASON TO IT-RS-REASON.
037000     WRITE IT-RES-REC.
037100     PERFORM 2900-READ-TRANSACTION THRU 2900-EXIT.
037200 3000-EXIT.
037300     EXIT.
037400*
037500 3100-VALIDATE-EMAIL.
037600     MOVE IT-TX-CREATOR-EMAIL TO LK-EMAIL.
037700     CALL 'EMLCHECK' USING LK-EMAIL-PARM.
037800     IF LK-RETURN-CD NOT = 0
037900         MOVE 'INVALID-EMAIL' TO WS-REJECT-REASON
038000     END-IF.
038100 3100-EXIT.
038200     EXIT.
038300*
038400 3200-FIND-ITEM-BY-ID.
038500     MOVE 'N' TO SW-ITEM-FOUND.
038600     PERFORM 3250-SCAN-FOR-ID THRU 3250-EXIT
038700             VARYING IX-ITEM FROM 1 BY 1
038800             UNTIL IX-ITEM > WS-ITEM-TAB-CNT
038900                OR ITEM-WAS-FOUND.
039000 3200-EXIT.
039100     EXIT.
039200*
039300 3250-SCAN-FOR-ID.
039400     IF TB-ITEM-ID (IX-ITEM) = IT-TX-ITEM-ID
039500        AND TB-ITEM-DELETED (IX-ITEM) NOT = 'Y'
039600         SET ITEM-WAS-FOUND TO TRUE
039700     END-IF.
039800 3250-EXIT.
039900     EXIT.
040000*
040100 4000-CREATE-ITEM.
040200     PERFORM 3200-FIND-ITEM-BY-ID THRU 3200-EXIT.
040300     IF ITEM-WAS-FOUND
040400         MOVE 'DUPLICATE-ITEM' TO WS-REJECT-REASON
040500         GO TO 4000-EXIT
040600     END-IF.
040700     PERFORM 3100-VALIDATE-EMAIL THRU 3100-EXIT.
040800     IF WS-REJECT-REASON NOT = SPACES
040900         GO TO 4000-EXIT.
041000     IF IT-TX-END-TS NOT > WS-RUN-TIMESTAMP-N
041100         MOVE 'BAD-END-TIME' TO WS-REJECT-REASON
041200         GO TO 4000-EXIT.
041300     ADD 1 TO WS-ITEM-TAB-CNT.
041400     SET IX-ITEM TO WS-ITEM-TAB-CNT.
041500     MOVE IT-TX-ITEM-ID       TO TB-ITEM-ID (IX-ITEM).
041600     MOVE IT-TX-ITEM-NAME     TO TB-ITEM-NAME (IX-ITEM).
041700     MOVE IT-TX-ITEM-DESC     TO TB-ITEM-DESC (IX-ITEM).
041800     MOVE IT-TX-INIT-PRICE    TO TB-ITEM-PRICE (IX-ITEM).
041900     MOVE IT-TX-END-TS        TO TB-ITEM-END-TS (IX-ITEM).
042000     MOVE 'Y'                 TO TB-ITEM-ACTIVE (IX-ITEM).
042100     MOVE IT-TX-CREATOR-EMAIL TO TB-ITEM-EMAIL (IX-ITEM).
042200     MOVE IT-TX-CATEGORY      TO TB-ITEM-CATEGORY (IX-ITEM).
042300     MOVE 'N'                 TO TB-ITEM-DELETED (IX-ITEM).
042400     MOVE IT-TX-ITEM-NAME     TO IT-RS-ITEM-NAME.
042500 4000-EXIT.
042600     EXIT.
042700*
042800 5000-UPDATE-ITEM.
042900     PERFORM 3200-FIND-ITEM-BY-ID THRU 3200-EXIT.
043000     IF NOT ITEM-WAS-FOUND
043100         MOVE 'ITEM-NOT-FOUND' TO WS-REJECT-REASON
043200         GO TO 5000-EXIT
043300     END-IF.
043400     PERFORM 3100-VALIDATE-EMAIL THRU 3100-EXIT.
043500     IF WS-REJECT-REASON NOT = SPACES
043600         GO TO 5000-EXIT.
043700     IF IT-TX-ACTIVE-FLAG = 'Y'
043800        AND IT-TX-END-TS NOT > WS-RUN-TIMESTAMP-N
043900         MOVE 'BAD-END-TIME' TO WS-REJECT-REASON
044000         GO TO 5000-EXIT.
044100     MOVE IT-TX-ITEM-NAME     TO TB-ITEM-NAME (IX-ITEM).
044200     MOVE IT-TX-ITEM-DESC     TO TB-ITEM-DESC (IX-ITEM).
044300     MOVE IT-TX-INIT-PRICE    TO TB-ITEM-PRICE (IX-ITEM).
044400     MOVE IT-TX-END-TS        TO TB-ITEM-END-TS (IX-ITEM).
044500     MOVE IT-TX-ACTIVE-FLAG   TO TB-ITEM-ACTIVE (IX-ITEM).
044600     MOVE IT-TX-CREATOR-EMAIL TO TB-ITEM-EMAIL (IX-ITEM).
044700     MOVE IT-TX-CATEGORY      TO TB-ITEM-CATEGORY (IX-ITEM).
044800     MOVE IT-TX-ITEM-NAME     TO IT-RS-ITEM-NAME.
044900 5000-EXIT.
045000     EXIT.
045100*
045200 6000-DELETE-ITEM.
045300     PERFORM 3200-FIND-ITEM-BY-ID THRU 3200-EXIT.
045400     IF NOT ITEM-WAS-FOUND
045500         MOVE 'ITEM-NOT-FOUND' TO WS-REJECT-REASON
045600         GO TO 6000-EXIT
045700     END-IF.
045800     MOVE 'Y' TO TB-ITEM-DELETED (IX-ITEM).
045900 6000-EXIT.
046000     EXIT.
046100*
046200 7000-LOOKUP-ITEM.
046300     PERFORM 3200-FIND-ITEM-BY-ID THRU 3200-EXIT.
046400     IF NOT ITEM-WAS-FOUND
046500         MOVE 'ITEM-NOT-FOUND' TO WS-REJECT-REASON
046600         GO TO 7000-EXIT
046700     END-IF.
046800     MOVE TB-ITEM-NAME (IX-ITEM)  TO IT-RS-ITEM-NAME.
046900     MOVE TB-ITEM-PRICE (IX-ITEM) TO IT-RS-HIGH-BID.
047000     MOVE SPACES                  TO IT-RS-HIGH-BIDDER.
047100     PERFORM 7100-SCAN-BIDS-FOR-ITEM THRU 7100-EXIT
047200             VARYING IX-BID FROM 1 BY 1
047300             UNTIL IX-BID > WS-BID-TAB-CNT.
047400 7000-EXIT.
047500     EXIT.
047600*
047700 7100-SCAN-BIDS-FOR-ITEM.
047800     IF TB-BID-ITEM-ID (IX-BID) = TB-ITEM-ID (IX-ITEM)
047900        AND TB-BID-AMOUNT (IX-BID) > IT-RS-HIGH-BID
048000         MOVE TB-BID-AMOUNT (IX-BID) TO IT-RS-HIGH-BID
048100         MOVE TB-BID-BIDDER (IX-BID) TO IT-RS-HIGH-BIDDER
048200     END-IF.
048300 7100-EXIT.
048400     EXIT.
048500*
048600 7500-SEARCH-ITEM.
048700*--- CL02 CASE-INSENSITIVE CONTAINED-SUBSTRING MATCH, FIRST
048800*--- CL02 MATCH WINS, NO MATCH IS A NOT-FOUND CONDITION.
048900     MOVE IT-TX-SEARCH-TEXT TO WS-SEARCH-TEXT-WORK.
049000     INSPECT WS-SEARCH-TEXT-WORK
049100         CONVERTING 'abcdefghijklmnopqrstuvwxyz'
049200                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
049300     MOVE 0 TO WS-SEARCH-LEN.
049400     PERFORM 7550-FIND-SEARCH-LEN THRU 7550-EXIT
049500             VARYING WS-SCAN-SUB FROM 40 BY -1
049600             UNTIL WS-SCAN-SUB < 1.
049700     MOVE 'N' TO SW-ITEM-FOUND.
049800     IF WS-SEARCH-LEN > 0
049900         PERFORM 7600-SCAN-ITEM-NAMES THRU 7600-EXIT
050000                 VARYING IX-ITEM FROM 1 BY 1
050100                 UNTIL IX-ITEM > WS-ITEM-TAB-CNT
050200                    OR ITEM-WAS-FOUND
050300     END-IF.
050400     IF NOT ITEM-WAS-FOUND
050500         MOVE 'ITEM-NOT-FOUND' TO WS-REJECT-REASON
050600     ELSE
050700         MOVE TB-ITEM-ID (IX-ITEM)   TO IT-RS-ITEM-ID
050800         MOVE TB-ITEM-NAME (IX-ITEM) TO IT-RS-ITEM-NAME
050900     END-IF.
051000 7500-EXIT.
051100     EXIT.
051200*
051300 7550-FIND-SEARCH-LEN.
051400     IF WS-SEARCH-LEN = 0
051500        AND WS-SEARCH-TEXT-WORK (WS-SCAN-SUB:1) NOT = SPACE
051600         MOVE WS-SCAN-SUB TO WS-SEARCH-LEN
051700     END-IF.
051800 7550-EXIT.
051900     EXIT.
052000*
052100 7600-SCAN-ITEM-NAMES.
052200     IF TB-ITEM-DELETED (IX-ITEM) NOT = 'Y'
052300         MOVE TB-ITEM-NAME (IX-ITEM) TO WS-ITEM-NAME-WORK
052400         INSPECT WS-ITEM-NAME-WORK
052500             CONVERTING 'abcdefghijklmnopqrstuvwxyz'
052600                     TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
052700         COMPUTE WS-COMPARE-START = 41 - WS-SEARCH-LEN
052800         PERFORM 7650-TRY-ONE-POSITION THRU 7650-EXIT
052900                 VARYING WS-SCAN-SUB FROM 1 BY 1
053000                 UNTIL WS-SCAN-SUB > WS-COMPARE-START
053100                    OR ITEM-WAS-FOUND
053200     END-IF.
053300 7600-EXIT.
053400     EXIT.
053500*
053600 7650-TRY-ONE-POSITION.
053700     IF WS-ITEM-NAME-WORK (WS-SCAN-SUB:WS-SEARCH-LEN)
053800           = WS-SEARCH-TEXT-WORK (1:WS-SEARCH-LEN)
053900         SET ITEM-WAS-FOUND TO TRUE
054000     END-IF.
054100 7650-EXIT.
054200     EXIT.
054300*
054400 8000-RECOUNT-ACTIVE.
054500*--- CL06 RUN COUNTERS UNIT - ACTIVE ITEM COUNT ON THE REBUILT
054600*--- CL06 MASTER, DISPLAYED FOR THE OPERATOR LOG AT 9500-CLOSE.
054700     MOVE 0 TO WS-ACTIVE-COUNT.
054800     PERFORM 8050-COUNT-ONE-ITEM THRU 8050-EXIT
054900             VARYING IX-ITEM2 FROM 1 BY 1
055000             UNTIL IX-ITEM2 > WS-ITEM-TAB-CNT.
055100 8000-EXIT.
055200     EXIT.
055300*
055400 8050-COUNT-ONE-ITEM.
055500     IF TB-ITEM-DELETED (IX-ITEM2) NOT = 'Y'
055600        AND TB-ITEM-ACTIVE (IX-ITEM2) = 'Y'
055700         ADD 1 TO WS-ACTIVE-COUNT
055800     END-IF.
055900 8050-EXIT.
056000     EXIT.
056100*
056200 9000-SORT-ITEM-TABLE.
056300*--- CL05 IN-STORAGE INSERTION SORT BY ITEM-ID SO THE NEW
056400*--- CL05 MASTER STAYS IN KEY ORDER AFTER TODAY'S CREATES.
056500     PERFORM 9050-INSERT-ONE-ENTRY THRU 9050-EXIT
056600             VARYING WS-SORT-OUTER FROM 2 BY 1
056700             UNTIL WS-SORT-OUTER > WS-ITEM-TAB-CNT.
056800 9000-EXIT.
056900     EXIT.
057000*
057100 9050-INSERT-ONE-ENTRY.
057200     SET IX-ITEM TO WS-SORT-OUTER.
057300     MOVE TB-ITEM-ID (IX-ITEM)      TO SV-ITEM-ID.
057400     MOVE TB-ITEM-NAME (IX-ITEM)    TO SV-ITEM-NAME.
057500     MOVE TB-ITEM-DESC (IX-ITEM)    TO SV-ITEM-DESC.
057600     MOVE TB-ITEM-PRICE (IX-ITEM)   TO SV-ITEM-PRICE.
057700     MOVE TB-ITEM-END-TS (IX-ITEM)  TO SV-ITEM-END-TS.
057800     MOVE TB-ITEM-ACTIVE (IX-ITEM)  TO SV-ITEM-ACTIVE.
057900     MOVE TB-ITEM-EMAIL (IX-ITEM)   TO SV-ITEM-EMAIL.
058000     MOVE TB-ITEM-CATEGORY (IX-ITEM) TO SV-ITEM-CATEGORY.
058100     MOVE TB-ITEM-DELETED (IX-ITEM) TO SV-ITEM-DELETED.
058200     COMPUTE WS-SORT-INNER = WS-SORT-OUTER - 1.
058300     PERFORM 9100-SHIFT-ONE-RIGHT THRU 9100-EXIT
058400             UNTIL WS-SORT-INNER < 1.
058500     SET IX-ITEM TO WS-SORT-INNER.
058600     SET IX-ITEM UP BY 1.
058700     MOVE SV-ITEM-ID       TO TB-ITEM-ID (IX-ITEM).
058800     MOVE SV-ITEM-NAME     TO TB-ITEM-NAME (IX-ITEM).
058900     MOVE SV-ITEM-DESC     TO TB-ITEM-DESC (IX-ITEM).
059000     MOVE SV-ITEM-PRICE    TO TB-ITEM-PRICE (IX-ITEM).
059100     MOVE SV-ITEM-END-TS   TO TB-ITEM-END-TS (IX-ITEM).
059200     MOVE SV-ITEM-ACTIVE   TO TB-ITEM-ACTIVE (IX-ITEM).
059300     MOVE SV-ITEM-EMAIL    TO TB-ITEM-EMAIL (IX-ITEM).
059400     MOVE SV-ITEM-CATEGORY TO TB-ITEM-CATEGORY (IX-ITEM).
059500     MOVE SV-ITEM-DELETED  TO TB-ITEM-DELETED (IX-ITEM).
059600 9050-EXIT.
059700     EXIT.
059800*
059900 9100-SHIFT-ONE-RIGHT.
060000     SET IX-ITEM TO WS-SORT-INNER.
060100     IF TB-ITEM-ID (IX-ITEM) <= SV-ITEM-ID
060200         MOVE 0 TO WS-SORT-INNER
060300         GO TO 9100-EXIT
060400     END-IF.
060500     SET IX-ITEM2 TO IX-ITEM.
060600     SET IX-ITEM2 UP BY 1.
060700     MOVE TB-ITEM-ID (IX-ITEM)       TO TB-ITEM-ID (IX-ITEM2).
060800     MOVE TB-ITEM-NAME (IX-ITEM)     TO TB-ITEM-NAME (IX-ITEM2).
060900     MOVE TB-ITEM-DESC (IX-ITEM)     TO TB-ITEM-DESC (IX-ITEM2).
061000     MOVE TB-ITEM-PRICE (IX-ITEM)    TO TB-ITEM-PRICE (IX-ITEM2).
061100     MOVE TB-ITEM-END-TS (IX-ITEM)   TO TB-ITEM-END-TS (IX-ITEM2).
061200     MOVE TB-ITEM-ACTIVE (IX-ITEM)   TO TB-ITEM-ACTIVE (IX-ITEM2).
061300     MOVE TB-ITEM-EMAIL (IX-ITEM)    TO TB-ITEM-EMAIL (IX-ITEM2).
061400     MOVE TB-ITEM-CATEGORY (IX-ITEM) TO TB-ITEM-CATEGORY (IX-ITEM2).
061500     MOVE TB-ITEM-DELETED (IX-ITEM)  TO TB-ITEM-DELETED (IX-ITEM2).
061600     COMPUTE WS-SORT-INNER = WS-SORT-INNER - 1.
061700 9100-EXIT.
061800     EXIT.
061900*
062000 9200-WRITE-NEW-MASTER.
062100     IF TB-ITEM-DELETED (IX-ITEM) NOT = 'Y'
062200         MOVE TB-ITEM-ID (IX-ITEM)       TO IT-ITEM-ID
062300         MOVE TB-ITEM-NAME (IX-ITEM)     TO IT-ITEM-NAME
062400         MOVE TB-ITEM-DESC (IX-ITEM)     TO IT-ITEM-DESC
062500         MOVE TB-ITEM-PRICE (IX-ITEM)    TO IT-INIT-PRICE
062600         MOVE TB-ITEM-END-TS (IX-ITEM)   TO IT-END-TS
062700         MOVE TB-ITEM-ACTIVE (IX-ITEM)   TO IT-ACTIVE-FLAG
062800         MOVE TB-ITEM-EMAIL (IX-ITEM)    TO IT-CREATOR-EMAIL
062900         MOVE TB-ITEM-CATEGORY (IX-ITEM) TO IT-CATEGORY
063000         MOVE SPACES                     TO IT-FILLER-AREA
063100         WRITE IN-ITEM-RECORD FROM IT-ITEM-RECORD
063200     END-IF.
063300 9200-EXIT.
063400     EXIT.
063500*
063600 9500-CLOSE-FILES.
063700     DISPLAY 'ITMMAINT - ACTIVE ITEMS ON NEW MASTER = '
063800             WS-ACTIVE-COUNT.
063900     CLOSE ITEM-OLD.
064000     CLOSE ITEM-NEW.
064100     CLOSE BID-FILE.
064200     CLOSE ITEM-TRANS.
064300     CLOSE ITEM-RESULT.
064400 9500-EXIT.
064500     EXIT.
