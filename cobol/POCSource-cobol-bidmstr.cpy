000100******************************************************************
000200*    BIDMSTR  -  AUCTION BID RECORD                              *
000300*    ONE RECORD PER ACCEPTED BID ON BID-FILE.  FIXED LENGTH     *
000400*    200 BYTES.  APPENDED IN ARRIVAL ORDER, GROUPED BY ITEM.    *
000500******************************************************************
000600 01  BD-BID-RECORD.
000700     05  BD-BID-ID               PIC X(12).
000800     05  BD-ITEM-ID              PIC X(12).
000900     05  BD-BIDDER-NAME          PIC X(30).
001000     05  BD-AMOUNT               PIC S9(9)V99 COMP-3.
001100     05  BD-CREATED-TS           PIC 9(14).
001200     05  BD-CREATED-TS-PARTS REDEFINES BD-CREATED-TS.
001300         10  BD-CREATED-CCYY     PIC 9(4).
001400         10  BD-CREATED-MM       PIC 9(2).
001500         10  BD-CREATED-DD       PIC 9(2).
001600         10  BD-CREATED-HH       PIC 9(2).
001700         10  BD-CREATED-MI       PIC 9(2).
001800         10  BD-CREATED-SS       PIC 9(2).
001900     05  BD-EMAIL                PIC X(50).
002000     05  BD-FILLER-AREA          PIC X(76).
002100     05  BD-RESERVED REDEFINES BD-FILLER-AREA.
002200         10  BD-RESERVED-1       PIC X(40).
002300         10  BD-RESERVED-2       PIC X(36).
