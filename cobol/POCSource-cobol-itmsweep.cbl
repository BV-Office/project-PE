000100******************************************************************
000200*                                                                *
000300*   MODULE NAME = ITMSWEEP                                      *
000400*                                                                *
000500*   DESCRIPTIVE NAME = AUCTION ITEM EXPIRY SWEEP                *
000600*                                                                *
000700*   FUNCTION = SCANS THE ITEM MASTER ONCE A RUN AND DEACTIVATES  *
000800*              ANY ITEM WHOSE AUCTION END TIME HAS PASSED THE    *
000900*              RUN TIMESTAMP.  PASSES THE ITEMS-DEACTIVATED      *
001000*              COUNT FORWARD TO BIDBATCH ON SWEEP-CTL SO THE     *
001100*              FIGURE APPEARS ON THE ONE RUN-REPORT, AND LOGS    *
001200*              THE FULL SET OF SWEEP TOTALS TO THE OPERATOR.     *
001300*                                                                *
001400******************************************************************
001500 IDENTIFICATION DIVISION.
001600 PROGRAM-ID.    ITMSWEEP.
001700 AUTHOR.        P ROWE.
001800 INSTALLATION.  COBOL DEVELOPMENT CENTER.
001900 DATE-WRITTEN.  11/30/88.
002000 DATE-COMPILED.
002100 SECURITY.      NON-CONFIDENTIAL.
002200******************************************************************
002300*                    C H A N G E   L O G                        *
002400******************************************************************
002500* DATE       BY   TICKET    DESCRIPTION                          *
002600* ---------- ---- --------- --------------------------------- CL*
002700* 11/30/88   PR   INITIAL   DEACTIVATE EXPIRED ITEMS ON A COPY   CL01
002800*                           OF THE MASTER, PRINT TOTALS.         CL01
002900* 04/11/92   DKW  CR-0271   ACTIVE-AUCTION COUNT NOW PRINTED     CL02
003000*                           BOTH BEFORE AND AFTER THE SWEEP.     CL02
003100* 01/06/99   PLR  Y2K-0033  SWITCHED RUN-DATE ACCEPT FROM 2-     CL03
003200*                           DIGIT YY TO ACCEPT FROM DATE         CL03
003300*                           YYYYMMDD FOR THE EXPIRY COMPARE.     CL03
003400*                           THIS PROGRAM WAS THE FIRST TO CATCH  CL03
003500*                           THE OLD 2-DIGIT LOGIC IN TESTING -   CL03
003600*                           SEE EMLCHECK/BIDBATCH FOR THE SAME   CL03
003700*                           FIX APPLIED ACROSS THE SUITE.        CL03
003800* 06/03/05   MTA  CR-1290   ITEMS-SCANNED COUNTER ADDED TO THE   CL04
003900*                           SWEEP-REPORT FOR OPERATOR BALANCING. CL04
004000* 09/12/14   AKG  CR-2601   SWEEP-REPORT PRINT FILE RETIRED.     CL05
004100*                           ITEMS-DEACTIVATED NOW WRITTEN TO     CL05
004200*                           SWEEP-CTL FOR BIDBATCH TO FOLD INTO  CL05
004300*                           THE ONE RUN-REPORT'S FINAL TOTALS,   CL05
004400*                           PER OPS STANDARD.  FULL SWEEP        CL05
004500*                           TOTALS NOW GO TO THE OPERATOR LOG    CL05
004600*                           INSTEAD, AS ITMMAINT ALREADY DOES.   CL05
004700* 02/03/15   RTM  CR-2618   OPEN-CHECK PARAGRAPH ADDED - EVERY   CL06
004800*                           OPEN NOW VERIFIED BEFORE PROCESSING  CL06
004900*                           BEGINS, CONSISTENT WITH THE OPS      CL06
005000*                           STANDARD FOR NEW BATCH WORK.         CL06
005100* 06/10/15   RTM  CR-2650   SCALAR WORK FIELDS (RUN-DATE, SWEEP  CL07
005200*                           COUNTERS) RESTATED AS 77-LEVEL       CL07
005300*                           ITEMS PER OPS STANDARDS REVIEW -     CL07
005400*                           SAME HOUSE HABIT AS WRKSFINL.        CL07
005500******************************************************************
005600 ENVIRONMENT DIVISION.
005700 CONFIGURATION SECTION.
005800 SOURCE-COMPUTER.   IBM-390.
005900 OBJECT-COMPUTER.   IBM-390.
006000 SPECIAL-NAMES.
006100     C01 IS TOP-OF-FORM.
006200 INPUT-OUTPUT SECTION.
006300 FILE-CONTROL.
006400     SELECT ITEM-OLD      ASSIGN TO ITEMOLD
006500            ORGANIZATION IS SEQUENTIAL
006600            FILE STATUS  IS WS-ITEMOLD-STATUS.
006700     SELECT ITEM-NEW      ASSIGN TO ITEMNEW
006800            ORGANIZATION IS SEQUENTIAL
006900            FILE STATUS  IS WS-ITEMNEW-STATUS.
007000     SELECT SWEEP-CTL     ASSIGN TO SWEEPCTL
007100            ORGANIZATION IS SEQUENTIAL
007200            FILE STATUS  IS WS-SWEEPCTL-STATUS.
007300******************************************************************
007400 DATA DIVISION.
007500 FILE SECTION.
007600*
007700 FD  ITEM-OLD
007800     LABEL RECORDS ARE STANDARD.
007900 COPY ITMMSTR.
008000*
008100 FD  ITEM-NEW
008200     LABEL RECORDS ARE STANDARD.
008300 01  IN-ITEM-RECORD               PIC X(250).
008400*
008500 FD  SWEEP-CTL
008600     LABEL RECORDS ARE STANDARD.
008700*--- CL05 ONE RECORD, READ BY BIDBATCH, CARRYING THIS RUN'S
008800*--- CL05 EXPIRY DEACTIVATION COUNT FORWARD TO ITS TOTALS.
008900 01  SC-CONTROL-RECORD.
009000     05  SC-ITEMS-DEACTIVATED     PIC 9(7).
009100     05  FILLER                   PIC X(13).
009200******************************************************************
009300 WORKING-STORAGE SECTION.
009400*
009500 01  WS-FILE-STATUS-GROUP.
009600     05  WS-ITEMOLD-STATUS        PIC X(2) VALUE SPACES.
009700     05  WS-ITEMNEW-STATUS        PIC X(2) VALUE SPACES.
009800     05  WS-SWEEPCTL-STATUS       PIC X(2) VALUE SPACES.
009900     05  FILLER                   PIC X(4) VALUE SPACES.
010000*
010100*--- CL06 SHARED WORK FIELDS FOR 1900-OPEN-CHECK, LOADED FROM THE
010200*--- CL06 SPECIFIC FILE'S STATUS BEFORE EACH PERFORM, AS WRKSFINL
010300*--- CL06 DOES WITH ITS OWN SINGLE FILE-STATUS FIELD.
010400 01  WS-OPEN-CHECK-AREA.
010500     05  WS-CHECK-STATUS          PIC X(2)  VALUE SPACES.
010600     05  WS-CHECK-FILE-ID         PIC X(8)  VALUE SPACES.
010700     05  FILLER                   PIC X(4)  VALUE SPACES.
010800*
010900 01  MISC-SWITCHES.
011000     05  SW-END-OF-OLD-ITEMS      PIC X(1) VALUE 'N'.
011100         88  END-OF-OLD-ITEMS         VALUE 'Y'.
011200     05  FILLER                   PIC X(4) VALUE SPACES.
011300*
011400*--- CL03 RUN TIMESTAMP - SEE BIDBATCH CL05 FOR WHY THIS IS A
011500*--- CL03 FULL 4-DIGIT-CENTURY ACCEPT FROM DATE YYYYMMDD.
011600 77  WS-RUN-DATE-8                PIC 9(8) VALUE ZERO.
011700 01  WS-RUN-TIME-8                PIC 9(8) VALUE ZERO.
011800 01  WS-RUN-TIME-6 REDEFINES WS-RUN-TIME-8.
011900     05  WS-RUN-TIME-HHMMSS       PIC 9(6).
012000     05  FILLER                   PIC 9(2).
012100 01  WS-RUN-TIMESTAMP.
012200     05  WS-RUN-TS-DATE           PIC 9(8).
012300     05  WS-RUN-TS-TIME           PIC 9(6).
012400 01  WS-RUN-TIMESTAMP-N REDEFINES WS-RUN-TIMESTAMP PIC 9(14).
012500*
012600*--- CL04 SWEEP CONTROL TOTALS - CL05 KEEPS ALL FOUR FOR THE
012700*--- CL04 OPERATOR LOG EVEN THOUGH ONLY ONE TRAVELS ON SWEEP-CTL.
012800*--- CL07 SWEEP CONTROL TOTALS - 77-LEVEL, SAME HOUSE HABIT AS
012900*--- CL07 WRKSFINL'S OWN STANDALONE ACCUMULATOR FIELDS.
013000 77  WS-ITEMS-SCANNED             PIC S9(7) COMP VALUE 0.
013100 77  WS-ITEMS-DEACTIVATED         PIC S9(7) COMP VALUE 0.
013200 77  WS-ACTIVE-BEFORE             PIC S9(7) COMP VALUE 0.
013300 77  WS-ACTIVE-AFTER              PIC S9(7) COMP VALUE 0.
013400******************************************************************
013500 PROCEDURE DIVISION.
013600*
013700 0000-MAIN-LINE.
013800     PERFORM 1000-INITIALIZATION    THRU 1000-EXIT.
013900     PERFORM 2100-READ-OLD-ITEM     THRU 2100-EXIT.
014000     PERFORM 2000-SWEEP-ITEM-MASTER THRU 2000-EXIT
014100             UNTIL END-OF-OLD-ITEMS.
014200     PERFORM 9000-WRITE-SWEEP-CONTROL THRU 9000-EXIT.
014300     PERFORM 9500-CLOSE-FILES       THRU 9500-EXIT.
014400     GOBACK.
014500*
014600 1000-INITIALIZATION.
014700     OPEN INPUT  ITEM-OLD.
014800     MOVE WS-ITEMOLD-STATUS TO WS-CHECK-STATUS.
014900     MOVE 'ITEMOLD' TO WS-CHECK-FILE-ID.
015000     PERFORM 1900-OPEN-CHECK THRU 1900-EXIT.
015100     OPEN OUTPUT ITEM-NEW.
015200     MOVE WS-ITEMNEW-STATUS TO WS-CHECK-STATUS.
015300     MOVE 'ITEMNEW' TO WS-CHECK-FILE-ID.
015400     PERFORM 1900-OPEN-CHECK THRU 1900-EXIT.
015500     OPEN OUTPUT SWEEP-CTL.
015600     MOVE WS-SWEEPCTL-STATUS TO WS-CHECK-STATUS.
015700     MOVE 'SWEEPCTL' TO WS-CHECK-FILE-ID.
015800     PERFORM 1900-OPEN-CHECK THRU 1900-EXIT.
015900     ACCEPT WS-RUN-DATE-8 FROM DATE YYYYMMDD.
016000     ACCEPT WS-RUN-TIME-8 FROM TIME.
016100     MOVE WS-RUN-DATE-8      TO WS-RUN-TS-DATE.
016200     MOVE WS-RUN-TIME-HHMMSS TO WS-RUN-TS-TIME.
016300 1000-EXIT.
016400     EXIT.
016500*
016600 1900-OPEN-CHECK.
016700*--- CL06 SAME STYLE OPEN-VERIFICATION AS THE OLDER WRKSFINL
016800*--- CL06 UTILITY - STATUS '00' CONTINUES, ANYTHING ELSE STOPS
016900*--- CL06 THE RUN SO A BAD DD DOES NOT PROCESS A PARTIAL FILE.
017000     IF WS-CHECK-STATUS = '00'
017100         CONTINUE
017200     ELSE
017300         DISPLAY 'ITMSWEEP - FILE OPEN ERROR - ' WS-CHECK-FILE-ID
017400                 ' STATUS = ' WS-CHECK-STATUS
017500         STOP RUN
017600     END-IF.
017700 1900-EXIT.
017800     EXIT.
017900*
018000 2000-SWEEP-ITEM-MASTER.
018100*--- CL01 ONE ITEM AT A TIME - IF IT IS STILL FLAGGED ACTIVE BUT
018200*--- CL01 ITS END TIME HAS ALREADY PASSED THE RUN TIMESTAMP, THE
018300*--- CL01 ITEM IS DEACTIVATED ON THE COPY BEFORE IT IS WRITTEN.
018400     ADD 1 TO WS-ITEMS-SCANNED.
018500     IF IT-IS-ACTIVE
018600         ADD 1 TO WS-ACTIVE-BEFORE
018700         IF IT-END-TS < WS-RUN-TIMESTAMP-N
018800             MOVE 'N' TO IT-ACTIVE-FLAG
018900             ADD 1 TO WS-ITEMS-DEACTIVATED
019000         ELSE
019100             ADD 1 TO WS-ACTIVE-AFTER
019200         END-IF
019300     END-IF.
019400     WRITE IN-ITEM-RECORD FROM IT-ITEM-RECORD.
019500     PERFORM 2100-READ-OLD-ITEM THRU 2100-EXIT.
019600 2000-EXIT.
019700     EXIT.
019800*
019900 2100-READ-OLD-ITEM.
020000     READ ITEM-OLD
020100         AT END
020200             MOVE 'Y' TO SW-END-OF-OLD-ITEMS.
020300 2100-EXIT.
020400     EXIT.
020500*
020600 9000-WRITE-SWEEP-CONTROL.
020700*--- CL05 ONE-RECORD WRITE - BIDBATCH READS THIS TO FOLD THE
020800*--- CL05 DEACTIVATION COUNT INTO ITS OWN FINAL TOTALS SECTION.
020900     MOVE SPACES TO SC-CONTROL-RECORD.
021000     MOVE WS-ITEMS-DEACTIVATED TO SC-ITEMS-DEACTIVATED.
021100     WRITE SC-CONTROL-RECORD.
021200*--- CL05 FULL SWEEP TOTALS STILL GO TO THE OPERATOR LOG, AS
021300*--- CL05 ITMMAINT ALREADY DOES FOR ITS OWN ACTIVE-ITEM COUNT.
021400     DISPLAY 'ITMSWEEP - ITEMS SCANNED          = '
021500             WS-ITEMS-SCANNED.
021600     DISPLAY 'ITMSWEEP - ITEMS DEACTIVATED       = '
021700             WS-ITEMS-DEACTIVATED.
021800     DISPLAY 'ITMSWEEP - ACTIVE AUCTIONS BEFORE  = '
021900             WS-ACTIVE-BEFORE.
022000     DISPLAY 'ITMSWEEP - ACTIVE AUCTIONS AFTER   = '
022100             WS-ACTIVE-AFTER.
022200 9000-EXIT.
022300     EXIT.
022400*
022500 9500-CLOSE-FILES.
022600     CLOSE ITEM-OLD.
022700     CLOSE ITEM-NEW.
022800     CLOSE SWEEP-CTL.
022900 9500-EXIT.
023000     EXIT.
