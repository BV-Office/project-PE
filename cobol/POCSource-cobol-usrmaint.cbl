000100******************************************************************
000200*                                                                *
000300*   MODULE NAME = USRMAINT                                      *
000400*                                                                *
000500*   DESCRIPTIVE NAME = AUCTION USER MAINTENANCE BATCH DRIVER    *
000600*                                                                *
000700*   FUNCTION = APPLIES A DAY'S USER MAINTENANCE TRANSACTIONS    *
000800*              (CREATE/UPDATE/DELETE/LOOKUP/LOOKUP-BY-USERNAME)  *
000900*              AGAINST THE USER MASTER AND REWRITES IT IN        *
001000*              USER-ID ORDER.                                   *
001100*                                                                *
001200******************************************************************
001300 IDENTIFICATION DIVISION.
001400 PROGRAM-ID.    USRMAINT.
001500 AUTHOR.        K FENWICK.
001600 INSTALLATION.  COBOL DEVELOPMENT CENTER.
001700 DATE-WRITTEN.  04/03/91.
001800 DATE-COMPILED.
001900 SECURITY.      NON-CONFIDENTIAL.
002000******************************************************************
002100*                    C H A N G E   L O G                        *
002200******************************************************************
002300* DATE       BY   TICKET    DESCRIPTION                          *
002400* ---------- ---- --------- --------------------------------- CL*
002500* 04/03/91   KF   INITIAL   CREATE/UPDATE/DELETE/LOOKUP.        CL01
002600* 03/22/96   RTM  CR-1010   ADDED LOOKUP-BY-USERNAME COMMAND.   CL02
002700* 01/06/99   PLR  Y2K-0033  REVIEWED - NO DATE FIELDS HELD ON   CL03
002800*                           THE USER MASTER, NO CHANGE NEEDED.  CL03
002900* 08/14/08   BCH  CR-1810   BLANK PASSWORD ON AN UPDATE          CL04
003000*                           TRANSACTION NO LONGER OVERWRITES     CL04
003100*                           THE STORED PASSWORD.                 CL04
003200* 02/03/15   RTM  CR-2618   OPEN-CHECK PARAGRAPH ADDED - EVERY   CL05
003300*                           OPEN NOW VERIFIED BEFORE PROCESSING  CL05
003400*                           BEGINS, CONSISTENT WITH THE OPS      CL05
003500*                           STANDARD FOR NEW BATCH WORK.         CL05
003600* 06/10/15   RTM  CR-2650   SCALAR WORK FIELDS (USER-ID SEQ,     CL06
003700*                           SORT SUBSCRIPTS, REJECT REASON,      CL06
003800*                           RESULT STATUS) RESTATED AS 77-LEVEL  CL06
003900*                           ITEMS PER OPS STANDARDS REVIEW -     CL06
004000*                           SAME HOUSE HABIT AS SAM1.            CL06
004100******************************************************************
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SOURCE-COMPUTER.   IBM-390.
004500 OBJECT-COMPUTER.   IBM-390.
004600 SPECIAL-NAMES.
004700     C01 IS TOP-OF-FORM.
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000     SELECT USER-OLD      ASSIGN TO USEROLD
005100            ORGANIZATION IS SEQUENTIAL
005200            FILE STATUS  IS WS-USEROLD-STATUS.
005300     SELECT USER-NEW      ASSIGN TO USERNEW
005400            ORGANIZATION IS SEQUENTIAL
005500            FILE STATUS  IS WS-USERNEW-STATUS.
005600     SELECT USER-TRANS    ASSIGN TO USERTRAN
005700            ORGANIZATION IS SEQUENTIAL
005800            FILE STATUS  IS WS-USERTRAN-STATUS.
005900     SELECT USER-RESULT   ASSIGN TO USERRSLT
006000            ORGANIZATION IS SEQUENTIAL
006100            FILE STATUS  IS WS-USERRSLT-STATUS.
006200******************************************************************
006300 DATA DIVISION.
006400 FILE SECTION.
006500*
006600 FD  USER-OLD
006700     LABEL RECORDS ARE STANDARD.
006800 COPY USRMSTR.
006900*
007000 FD  USER-NEW
007100     LABEL RECORDS ARE STANDARD.
007200 01  UN-USER-RECORD               PIC X(250).
007300*
007400 FD  USER-TRANS
007500     LABEL RECORDS ARE STANDARD.
007600 01  US-TXN-REC.
007700*--- CL01 ONE MAINTENANCE COMMAND PER TRANSACTION.
007800     05  US-TX-COMMAND            PIC X(8).
007900     05  US-TX-USER-ID            PIC X(12).
008000     05  US-TX-USERNAME           PIC X(30).
008100     05  US-TX-EMAIL              PIC X(50).
008200     05  US-TX-PASSWORD           PIC X(30).
008300     05  US-TX-FIRST-NAME         PIC X(30).
008400     05  US-TX-LAST-NAME          PIC X(30).
008500     05  FILLER                   PIC X(10).
008600*
008700 FD  USER-RESULT
008800     LABEL RECORDS ARE STANDARD.
008900 01  US-RES-REC.
009000*--- CL01 ONE RESULT LINE PER TRANSACTION PROCESSED.
009100     05  US-RS-COMMAND            PIC X(8).
009200     05  US-RS-USER-ID            PIC X(12).
009300     05  US-RS-STATUS             PIC X(8).
009400     05  US-RS-REASON             PIC X(20).
009500     05  US-RS-USERNAME           PIC X(30).
009600     05  US-RS-EMAIL              PIC X(50).
009700     05  FILLER                   PIC X(22).
009800******************************************************************
009900 WORKING-STORAGE SECTION.
010000*
010100 01  WS-FILE-STATUS-GROUP.
010200     05  WS-USEROLD-STATUS        PIC X(2) VALUE SPACES.
010300     05  WS-USERNEW-STATUS        PIC X(2) VALUE SPACES.
010400     05  WS-USERTRAN-STATUS       PIC X(2) VALUE SPACES.
010500     05  WS-USERRSLT-STATUS       PIC X(2) VALUE SPACES.
010600     05  FILLER                   PIC X(4) VALUE SPACES.
010700*
010800 01  WS-OPEN-CHECK-AREA.
010900     05  WS-CHECK-STATUS          PIC X(2) VALUE SPACES.
011000     05  WS-CHECK-FILE-ID         PIC X(8) VALUE SPACES.
011100     05  FILLER                   PIC X(4) VALUE SPACES.
011200*
011300 01  MISC-SWITCHES.
011400     05  SW-END-OF-OLD-USERS      PIC X(1) VALUE 'N'.
011500         88  END-OF-OLD-USERS         VALUE 'Y'.
011600     05  SW-END-OF-TRANS          PIC X(1) VALUE 'N'.
011700         88  END-OF-TRANS             VALUE 'Y'.
011800     05  SW-USER-FOUND            PIC X(1) VALUE 'N'.
011900         88  USER-WAS-FOUND           VALUE 'Y'.
012000     05  FILLER                   PIC X(4) VALUE SPACES.
012100*
012200*--- CL01 NEXT USER-ID ASSIGNED ON CREATE - SAME 2-CHAR PREFIX
012300*--- CL01 PLUS ZERO-PADDED 10-DIGIT SEQUENCE IDIOM AS BID-ID
012400*--- CL01 ON BIDBATCH, SEEDED FROM THE HIGHEST SUFFIX ON FILE.
012500 77  WS-USER-SEQ-NUM              PIC 9(10) COMP.
012600 01  WS-USER-ID-DISPLAY           PIC X(12).
012700 01  WS-USER-ID-PARTS REDEFINES WS-USER-ID-DISPLAY.
012800     05  WS-USER-ID-PREFIX        PIC X(2).
012900     05  WS-USER-ID-SEQ           PIC 9(10).
013000*
013100*--- CL01 IN-MEMORY USER TABLE, LOADED FROM USER-OLD. CREATES
013200*--- CL01 ARE APPENDED HERE AND THE WHOLE TABLE IS RESEQUENCED
013300*--- CL01 BY 9000-SORT-USER-TABLE BEFORE USER-NEW IS WRITTEN.
013400 01  WS-USER-TABLE.
013500     05  WS-USER-TAB-CNT          PIC S9(4) COMP VALUE 0.
013600     05  WS-USER-TAB-ENTRY OCCURS 5000 TIMES
013700                            INDEXED BY IX-USER IX-USER2.
013800         10  TB-USER-ID           PIC X(12).
013900         10  TB-USER-ID-PARTS REDEFINES TB-USER-ID.
014000             15  TB-USER-ID-PREFIX PIC X(2).
014100             15  TB-USER-ID-SEQ    PIC 9(10).
014200         10  TB-USERNAME          PIC X(30).
014300         10  TB-EMAIL             PIC X(50).
014400         10  TB-PASSWORD          PIC X(30).
014500         10  TB-FIRST-NAME        PIC X(30).
014600         10  TB-LAST-NAME         PIC X(30).
014700         10  TB-USER-DELETED      PIC X(1).
014800         10  FILLER               PIC X(4).
014900*
015000*--- CL01 ONE SAVE-AREA ENTRY, SAME SHAPE AS A TABLE ENTRY,
015100*--- CL01 USED BY THE INSERTION SORT IN 9000-SORT-USER-TABLE.
015200 01  WS-SORT-SAVE-ENTRY.
015300     05  SV-USER-ID               PIC X(12).
015400     05  SV-USERNAME              PIC X(30).
015500     05  SV-EMAIL                 PIC X(50).
015600     05  SV-PASSWORD              PIC X(30).
015700     05  SV-FIRST-NAME            PIC X(30).
015800     05  SV-LAST-NAME             PIC X(30).
015900     05  SV-USER-DELETED          PIC X(1).
016000     05  FILLER                   PIC X(4).
016100*--- CL06 SORT SUBSCRIPTS - 77-LEVEL, SAME AS SAM1'S SUB1/SUB2.
016200 77  WS-SORT-OUTER                PIC S9(4) COMP VALUE 0.
016300 77  WS-SORT-INNER                PIC S9(4) COMP VALUE 0.
016400*
016500 77  WS-REJECT-REASON             PIC X(20) VALUE SPACES.
016600 77  WS-RESULT-STATUS             PIC X(8)  VALUE SPACES.
016700******************************************************************
016800 PROCEDURE DIVISION.
016900*
017000 0000-MAIN-LINE.
017100     PERFORM 1000-INITIALIZATION     THRU 1000-EXIT.
017200     PERFORM 2000-LOAD-USER-TABLE    THRU 2000-EXIT.
017300     PERFORM 2900-READ-TRANSACTION   THRU 2900-EXIT.
017400     PERFORM 3000-PROCESS-TRANSACTION THRU 3000-EXIT
017500             UNTIL END-OF-TRANS.
017600     PERFORM 9000-SORT-USER-TABLE    THRU 9000-EXIT.
017700     PERFORM 9200-WRITE-NEW-MASTER   THRU 9200-EXIT
017800             VARYING IX-USER FROM 1 BY 1
017900             UNTIL IX-USER > WS-USER-TAB-CNT.
018000     PERFORM 9500-CLOSE-FILES        THRU 9500-EXIT.
018100     GOBACK.
018200*
018300 1000-INITIALIZATION.
018400     OPEN INPUT  USER-OLD.
018500     MOVE WS-USEROLD-STATUS TO WS-CHECK-STATUS.
018600     MOVE 'USEROLD' TO WS-CHECK-FILE-ID.
018700     PERFORM 1900-OPEN-CHECK THRU 1900-EXIT.
018800     OPEN OUTPUT USER-NEW.
018900     MOVE WS-USERNEW-STATUS TO WS-CHECK-STATUS.
019000     MOVE 'USERNEW' TO WS-CHECK-FILE-ID.
019100     PERFORM 1900-OPEN-CHECK THRU 1900-EXIT.
019200     OPEN INPUT  USER-TRANS.
019300     MOVE WS-USERTRAN-STATUS TO WS-CHECK-STATUS.
019400     MOVE 'USERTRAN' TO WS-CHECK-FILE-ID.
019500     PERFORM 1900-OPEN-CHECK THRU 1900-EXIT.
019600     OPEN OUTPUT USER-RESULT.
019700     MOVE WS-USERRSLT-STATUS TO WS-CHECK-STATUS.
019800     MOVE 'USERRSLT' TO WS-CHECK-FILE-ID.
019900     PERFORM 1900-OPEN-CHECK THRU 1900-EXIT.
020000     MOVE 0  TO WS-USER-SEQ-NUM.
020100     MOVE 'US' TO WS-USER-ID-PREFIX.
020200 1000-EXIT.
020300     EXIT.
020400*
020500 1900-OPEN-CHECK.
020600*--- CL05 SAME STYLE OPEN-VERIFICATION AS THE OLDER WRKSFINL
020700*--- CL05 UTILITY - STATUS '00' CONTINUES, ANYTHING ELSE STOPS
020800*--- CL05 THE RUN SO A BAD DD DOES NOT PROCESS A PARTIAL FILE.
020900     IF WS-CHECK-STATUS = '00'
021000         CONTINUE
021100     ELSE
021200         DISPLAY 'USRMAINT - FILE OPEN ERROR - ' WS-CHECK-FILE-ID
021300                 ' STATUS = ' WS-CHECK-STATUS
021400         STOP RUN
021500     END-IF.
021600 1900-EXIT.
021700     EXIT.
021800*
021900 2000-LOAD-USER-TABLE.
022000     PERFORM 2100-READ-OLD-USER    THRU 2100-EXIT.
022100     PERFORM 2150-BUILD-USER-ENTRY THRU 2150-EXIT
022200             UNTIL END-OF-OLD-USERS.
022300 2000-EXIT.
022400     EXIT.
022500*
022600 2100-READ-OLD-USER.
022700     READ USER-OLD
022800         AT END
022900             MOVE 'Y' TO SW-END-OF-OLD-USERS.
023000 2100-EXIT.
023100     EXIT.
023200*
023300 2150-BUILD-USER-ENTRY.
023400     ADD 1 TO WS-USER-TAB-CNT.
023500     SET IX-USER TO WS-USER-TAB-CNT.
023600     MOVE US-USER-ID          TO TB-USER-ID (IX-USER).
023700     MOVE US-USERNAME         TO TB-USERNAME (IX-USER).
023800     MOVE US-EMAIL            TO TB-EMAIL (IX-USER).
023900     MOVE US-PASSWORD         TO TB-PASSWORD (IX-USER).
024000     MOVE US-FIRST-NAME       TO TB-FIRST-NAME (IX-USER).
024100     MOVE US-LAST-NAME        TO TB-LAST-NAME (IX-USER).
024200     MOVE 'N'                 TO TB-USER-DELETED (IX-USER).
024300     MOVE US-USER-ID          TO WS-USER-ID-DISPLAY.
024400     IF WS-USER-ID-PREFIX = 'US'
024500        AND WS-USER-ID-SEQ > WS-USER-SEQ-NUM
024600         MOVE WS-USER-ID-SEQ  TO WS-USER-SEQ-NUM
024700     END-IF.
024800     PERFORM 2100-READ-OLD-USER THRU 2100-EXIT.
024900 2150-EXIT.
025000     EXIT.
025100*
025200 2900-READ-TRANSACTION.
025300     READ USER-TRANS
025400         AT END
025500             MOVE 'Y' TO SW-END-OF-TRANS.
025600 2900-EXIT.
025700     EXIT.
025800*
025900 3000-PROCESS-TRANSACTION.
026000     MOVE SPACES TO WS-REJECT-REASON.
026100     MOVE 'OK'   TO WS-RESULT-STATUS.
026200     MOVE SPACES TO US-RES-REC.
026300     MOVE US-TX-COMMAND  TO US-RS-COMMAND.
026400     MOVE US-TX-USER-ID  TO US-RS-USER-ID.
026500     EVALUATE US-TX-COMMAND
026600         WHEN 'CREATE'
026700             PERFORM 4000-CREATE-USER  THRU 4000-EXIT
026800         WHEN 'UPDATE'
026900             PERFORM 5000-UPDATE-USER  THRU 5000-EXIT
027000         WHEN 'DELETE'
027100             PERFORM 6000-DELETE-USER  THRU 6000-EXIT
027200         WHEN 'LOOKUP'
027300             PERFORM 7000-LOOKUP-USER  THRU 7000-EXIT
027400         WHEN 'LOOKUPNM'
027500             PERFORM 7500-LOOKUP-BY-NAME THRU 7500-EXIT
027600     END-EVALUATE.
027700     IF WS-REJECT-REASON NOT = SPACES
027800         MOVE 'ERROR' TO WS-RESULT-STATUS
027900     END-IF.
028000     MOVE WS-RESULT-STATUS TO US-RS-STATUS.
028100     MOVE WS-REJECT-REASON TO US-RS-REASON.
028200     WRITE US-RES-REC.
028300     PERFORM 2900-READ-TRANSACTION THRU 2900-EXIT.
028400 3000-EXIT.
028500     EXIT.
028600*
028700 3200-FIND-USER-BY-ID.
028800     MOVE 'N' TO SW-USER-FOUND.
028900     PERFORM 3250-SCAN-FOR-ID THRU 3250-EXIT
029000             VARYING IX-USER FROM 1 BY 1
029100             UNTIL IX-USER > WS-USER-TAB-CNT
029200                OR USER-WAS-FOUND.
029300 3200-EXIT.
029400     EXIT.
029500*
029600 3250-SCAN-FOR-ID.
029700     IF TB-USER-ID (IX-USER) = US-TX-USER-ID
029800        AND TB-USER-DELETED (IX-USER) NOT = 'Y'
029900         SET USER-WAS-FOUND TO TRUE
030000     END-IF.
030100 3250-EXIT.
030200     EXIT.
030300*
030400 3300-FIND-USER-BY-NAME.
030500     MOVE 'N' TO SW-USER-FOUND.
030600     PERFORM 3350-SCAN-FOR-NAME THRU 3350-EXIT
030700             VARYING IX-USER FROM 1 BY 1
030800             UNTIL IX-USER > WS-USER-TAB-CNT
030900                OR USER-WAS-FOUND.
031000 3300-EXIT.
031100     EXIT.
031200*
031300 3350-SCAN-FOR-NAME.
031400     IF TB-USERNAME (IX-USER) = US-TX-USERNAME
031500        AND TB-USER-DELETED (IX-USER) NOT = 'Y'
031600         SET USER-WAS-FOUND TO TRUE
031700     END-IF.
031800 3350-EXIT.
031900     EXIT.
032000*
032100 4000-CREATE-USER.
032200*--- CL01 A NEW USER-ID IS ASSIGNED AND THE USER IS APPENDED
032300*--- CL01 TO THE IN-MEMORY TABLE FOR RESEQUENCING AT CLOSE.
032400     ADD 1 TO WS-USER-SEQ-NUM.
032500     MOVE 'US'            TO WS-USER-ID-PREFIX.
032600     MOVE WS-USER-SEQ-NUM TO WS-USER-ID-SEQ.
032700     ADD 1 TO WS-USER-TAB-CNT.
032800     SET IX-USER TO WS-USER-TAB-CNT.
032900     MOVE WS-USER-ID-DISPLAY  TO TB-USER-ID (IX-USER).
033000     MOVE US-TX-USERNAME      TO TB-USERNAME (IX-USER).
033100     MOVE US-TX-EMAIL         TO TB-EMAIL (IX-USER).
033200     MOVE US-TX-PASSWORD      TO TB-PASSWORD (IX-USER).
033300     MOVE US-TX-FIRST-NAME    TO TB-FIRST-NAME (IX-USER).
033400     MOVE US-TX-LAST-NAME     TO TB-LAST-NAME (IX-USER).
033500     MOVE 'N'                 TO TB-USER-DELETED (IX-USER).
033600     MOVE WS-USER-ID-DISPLAY  TO US-RS-USER-ID.
033700     MOVE US-TX-USERNAME      TO US-RS-USERNAME.
033800     MOVE US-TX-EMAIL         TO US-RS-EMAIL.
033900 4000-EXIT.
034000     EXIT.
034100*
034200 5000-UPDATE-USER.
034300*--- CL04 A BLANK PASSWORD ON THE TRANSACTION LEAVES THE STORED
034400*--- CL04 PASSWORD UNCHANGED - IT IS NOT CLEARED OUT.
034500     PERFORM 3200-FIND-USER-BY-ID THRU 3200-EXIT.
034600     IF NOT USER-WAS-FOUND
034700         MOVE 'USER-NOT-FOUND' TO WS-REJECT-REASON
034800         GO TO 5000-EXIT
034900     END-IF.
035000     MOVE US-TX-USERNAME      TO TB-USERNAME (IX-USER).
035100     MOVE US-TX-EMAIL         TO TB-EMAIL (IX-USER).
035200     IF US-TX-PASSWORD NOT = SPACES
035300         MOVE US-TX-PASSWORD  TO TB-PASSWORD (IX-USER)
035400     END-IF.
035500     MOVE US-TX-FIRST-NAME    TO TB-FIRST-NAME (IX-USER).
035600     MOVE US-TX-LAST-NAME     TO TB-LAST-NAME (IX-USER).
035700     MOVE US-TX-USERNAME      TO US-RS-USERNAME.
035800     MOVE US-TX-EMAIL         TO US-RS-EMAIL.
035900 5000-EXIT.
036000     EXIT.
036100*
036200 6000-DELETE-USER.
036300     PERFORM 3200-FIND-USER-BY-ID THRU 3200-EXIT.
036400     IF NOT USER-WAS-FOUND
036500         MOVE 'USER-NOT-FOUND' TO WS-REJECT-REASON
036600         GO TO 6000-EXIT
036700     END-IF.
036800     MOVE 'Y' TO TB-USER-DELETED (IX-USER).
036900 6000-EXIT.
037000     EXIT.
037100*
037200 7000-LOOKUP-USER.
037300     PERFORM 3200-FIND-USER-BY-ID THRU 3200-EXIT.
037400     IF NOT USER-WAS-FOUND
037500         MOVE 'USER-NOT-FOUND' TO WS-REJECT-REASON
037600         GO TO 7000-EXIT
037700     END-IF.
037800     MOVE TB-USERNAME (IX-USER) TO US-RS-USERNAME.
037900     MOVE TB-EMAIL (IX-USER)    TO US-RS-EMAIL.
038000 7000-EXIT.
038100     EXIT.
038200*
038300 7500-LOOKUP-BY-NAME.
038400     PERFORM 3300-FIND-USER-BY-NAME THRU 3300-EXIT.
038500     IF NOT USER-WAS-FOUND
038600         MOVE 'USER-NOT-FOUND' TO WS-REJECT-REASON
038700         GO TO 7500-EXIT
038800     END-IF.
038900     MOVE TB-USER-ID (IX-USER)  TO US-RS-USER-ID.
039000     MOVE TB-EMAIL (IX-USER)    TO US-RS-EMAIL.
039100 7500-EXIT.
039200     EXIT.
039300*
039400 9000-SORT-USER-TABLE.
039500*--- CL01 IN-STORAGE INSERTION SORT BY USER-ID SO THE NEW
039600*--- CL01 MASTER STAYS IN KEY ORDER AFTER TODAY'S CREATES -
039700*--- CL01 SAME ALGORITHM AS ITMMAINT 9000-SORT-ITEM-TABLE.
039800     PERFORM 9050-INSERT-ONE-ENTRY THRU 9050-EXIT
039900             VARYING WS-SORT-OUTER FROM 2 BY 1
040000             UNTIL WS-SORT-OUTER > WS-USER-TAB-CNT.
040100 9000-EXIT.
040200     EXIT.
040300*
040400 9050-INSERT-ONE-ENTRY.
040500     SET IX-USER TO WS-SORT-OUTER.
040600     MOVE TB-USER-ID (IX-USER)      TO SV-USER-ID.
040700     MOVE TB-USERNAME (IX-USER)     TO SV-USERNAME.
040800     MOVE TB-EMAIL (IX-USER)        TO SV-EMAIL.
040900     MOVE TB-PASSWORD (IX-USER)     TO SV-PASSWORD.
041000     MOVE TB-FIRST-NAME (IX-USER)   TO SV-FIRST-NAME.
041100     MOVE TB-LAST-NAME (IX-USER)    TO SV-LAST-NAME.
041200     MOVE TB-USER-DELETED (IX-USER) TO SV-USER-DELETED.
041300     COMPUTE WS-SORT-INNER = WS-SORT-OUTER - 1.
041400     PERFORM 9100-SHIFT-ONE-RIGHT THRU 9100-EXIT
041500             UNTIL WS-SORT-INNER < 1.
041600     SET IX-USER TO WS-SORT-INNER.
041700     SET IX-USER UP BY 1.
041800     MOVE SV-USER-ID       TO TB-USER-ID (IX-USER).
041900     MOVE SV-USERNAME      TO TB-USERNAME (IX-USER).
042000     MOVE SV-EMAIL         TO TB-EMAIL (IX-USER).
042100     MOVE SV-PASSWORD      TO TB-PASSWORD (IX-USER).
042200     MOVE SV-FIRST-NAME    TO TB-FIRST-NAME (IX-USER).
042300     MOVE SV-LAST-NAME     TO TB-LAST-NAME (IX-USER).
042400     MOVE SV-USER-DELETED  TO TB-USER-DELETED (IX-USER).
042500 9050-EXIT.
042600     EXIT.
042700*
042800 9100-SHIFT-ONE-RIGHT.
042900     SET IX-USER TO WS-SORT-INNER.
043000     IF TB-USER-ID (IX-USER) <= SV-USER-ID
043100         MOVE 0 TO WS-SORT-INNER
043200         GO TO 9100-EXIT
043300     END-IF.
043400     SET IX-USER2 TO IX-USER.
043500     SET IX-USER2 UP BY 1.
043600     MOVE TB-USER-ID (IX-USER)       TO TB-USER-ID (IX-USER2).
043700     MOVE TB-USERNAME (IX-USER)      TO TB-USERNAME (IX-USER2).
043800     MOVE TB-EMAIL (IX-USER)         TO TB-EMAIL (IX-USER2).
043900     MOVE TB-PASSWORD (IX-USER)      TO TB-PASSWORD (IX-USER2).
044000     MOVE TB-FIRST-NAME (IX-USER)    TO TB-FIRST-NAME (IX-USER2).
044100     MOVE TB-LAST-NAME (IX-USER)     TO TB-LAST-NAME (IX-USER2).
044200     MOVE TB-USER-DELETED (IX-USER)  TO TB-USER-DELETED (IX-USER2).
044300     COMPUTE WS-SORT-INNER = WS-SORT-INNER - 1.
044400 9100-EXIT.
044500     EXIT.
044600*
044700 9200-WRITE-NEW-MASTER.
044800     IF TB-USER-DELETED (IX-USER) NOT = 'Y'
044900         MOVE TB-USER-ID (IX-USER)     TO US-USER-ID
045000         MOVE TB-USERNAME (IX-USER)    TO US-USERNAME
045100         MOVE TB-EMAIL (IX-USER)       TO US-EMAIL
045200         MOVE TB-PASSWORD (IX-USER)    TO US-PASSWORD
045300         MOVE TB-FIRST-NAME (IX-USER)  TO US-FIRST-NAME
045400         MOVE TB-LAST-NAME (IX-USER)   TO US-LAST-NAME
045500         MOVE SPACES                   TO US-FILLER-AREA
045600         WRITE UN-USER-RECORD FROM US-USER-RECORD
045700     END-IF.
045800 9200-EXIT.
045900     EXIT.
046000*
046100 9500-CLOSE-FILES.
046200     CLOSE USER-OLD.
046300     CLOSE USER-NEW.
046400     CLOSE USER-TRANS.
046500     CLOSE USER-RESULT.
046600 9500-EXIT.
046700     EXIT.
