000100******************************************************************
000200*                                                                *
000300*   MODULE NAME = BIDBATCH                                      *
000400*                                                                *
000500*   DESCRIPTIVE NAME = AUCTION BID PROCESSING BATCH DRIVER      *
000600*                                                                *
000700*   FUNCTION = READS THE DAY'S BID-REQUEST TRANSACTIONS AGAINST *
000800*              THE ITEM MASTER AND THE BID FILE, APPLIES THE     *
000900*              SEVEN BID-ACCEPTANCE EDITS, POSTS ACCEPTED BIDS   *
001000*              TO A NEW BID FILE GENERATION, WRITES ONE RESULT   *
001100*              RECORD PER REQUEST, AND PRODUCES THE END-OF-RUN   *
001200*              CONTROL REPORT.                                   *
001300*                                                                *
001400******************************************************************
001500 IDENTIFICATION DIVISION.
001600 PROGRAM-ID.    BIDBATCH.
001700 AUTHOR.        R MASELLI.
001800 INSTALLATION.  COBOL DEVELOPMENT CENTER.
001900 DATE-WRITTEN.  06/02/87.
002000 DATE-COMPILED.
002100 SECURITY.      NON-CONFIDENTIAL.
002200******************************************************************
002300*                    C H A N G E   L O G                        *
002400******************************************************************
002500* DATE       BY   TICKET    DESCRIPTION                          *
002600* ---------- ---- --------- --------------------------------- CL*
002700* 06/02/87   RM   INITIAL   ITEM/BID TABLE LOAD, 7-RULE EDIT,   CL01
002800*                           CONTROL REPORT.                    CL01
002900* 09/14/88   RM   CR-0091   BIDDER-OWN-HIGH RULE ADDED (RULE 6) CL02
003000* 04/03/90   DKW  CR-0233   REJECT REASON COUNTERS BROKEN OUT   CL03
003100*                           ONE PER REASON CODE.                CL03
003200* 11/27/93   DKW  CR-0715   ITEM TABLE RAISED TO 2000 ENTRIES,  CL04
003300*                           BID TABLE RAISED TO 5000 ENTRIES.   CL04
003400* 01/06/99   PLR  Y2K-0033  SWITCHED RUN-DATE ACCEPT FROM 2-    CL05
003500*                           DIGIT YY TO ACCEPT FROM DATE        CL05
003600*                           YYYYMMDD.  ALL COMPARES ARE NOW     CL05
003700*                           FULL 14-DIGIT TIMESTAMPS.           CL05
003800* 08/19/02   MTA  CR-1290   NEW BID FILE GENERATION WRITTEN     CL06
003900*                           SEPARATE FROM OLD BID FILE - OLD    CL06
004000*                           BIDS COPIED FORWARD THEN NEW ONES   CL06
004100*                           APPENDED, PER OPS STANDARD.         CL06
004200* 03/11/06   BCH  CR-1877   CONTROL BREAK SECTION NOW DRIVEN    CL07
004300*                           OFF THE ITEM TABLE (ITEM-ID ORDER)  CL07
004400*                           RATHER THAN OFF THE REQUEST FILE,   CL07
004500*                           SINCE REQUESTS ARRIVE UNSORTED.     CL07
004600* 05/30/13   AKG  CR-2540   CALL TO EMLCHECK REPLACES IN-LINE   CL08
004700*                           E-MAIL SCAN FOR RULE 4.             CL08
004800* 09/12/14   AKG  CR-2601   FINAL TOTALS NOW INCLUDE ITEMS      CL09
004900*                           DEACTIVATED BY THE EXPIRY SWEEP,    CL09
005000*                           READ FROM SWEEP-CTL AS WRITTEN BY   CL09
005100*                           ITMSWEEP.  SWEEP-REPORT PRINT FILE  CL09
005200*                           RETIRED - ALL RUN TOTALS NOW APPEAR CL09
005300*                           ON THE ONE RUN-REPORT PER OPS       CL09
005400*                           STANDARD.                           CL09
005500* 02/03/15   RTM  CR-2618   OPEN-CHECK PARAGRAPH ADDED - EVERY  CL10
005600*                           OPEN NOW VERIFIED BEFORE PROCESSING CL10
005700*                           BEGINS, CONSISTENT WITH THE OPS     CL10
005800*                           STANDARD FOR NEW BATCH WORK.        CL10
005900* 06/10/15   RTM  CR-2650   SCALAR WORK FIELDS (RUN-DATE, BID   CL11
006000*                           SEQUENCE, MINIMUM/HIGH-BID HOLDERS, CL11
006100*                           REJECT REASON, LINE COUNT) RESTATED CL11
006200*                           AS 77-LEVEL ITEMS PER OPS STANDARDS CL11
006300*                           REVIEW - SAME HOUSE HABIT AS SAM1.  CL11
006400******************************************************************
006500 ENVIRONMENT DIVISION.
006600 CONFIGURATION SECTION.
006700 SOURCE-COMPUTER.   IBM-390.
006800 OBJECT-COMPUTER.   IBM-390.
006900 SPECIAL-NAMES.
007000     C01 IS TOP-OF-FORM.
007100 INPUT-OUTPUT SECTION.
007200 FILE-CONTROL.
007300     SELECT ITEM-MASTER   ASSIGN TO ITEMMSTR
007400            ORGANIZATION IS SEQUENTIAL
007500            FILE STATUS  IS WS-ITEMMSTR-STATUS.
007600     SELECT BID-FILE-OLD  ASSIGN TO BIDFILE
007700            ORGANIZATION IS SEQUENTIAL
007800            FILE STATUS  IS WS-BIDFILE-STATUS.
007900     SELECT BID-FILE-NEW  ASSIGN TO BIDFLNEW
008000            ORGANIZATION IS SEQUENTIAL
008100            FILE STATUS  IS WS-BIDFLNEW-STATUS.
008200     SELECT BID-REQUEST   ASSIGN TO BIDREQ
008300            ORGANIZATION IS SEQUENTIAL
008400            FILE STATUS  IS WS-BIDREQ-STATUS.
008500     SELECT BID-RESULT    ASSIGN TO BIDRSLT
008600            ORGANIZATION IS SEQUENTIAL
008700            FILE STATUS  IS WS-BIDRSLT-STATUS.
008800     SELECT RUN-REPORT    ASSIGN TO RUNRPT
008900            ORGANIZATION IS SEQUENTIAL
009000            FILE STATUS  IS WS-RUNRPT-STATUS.
009100     SELECT SWEEP-CTL     ASSIGN TO SWEEPCTL
009200            ORGANIZATION IS SEQUENTIAL
009300            FILE STATUS  IS WS-SWEEPCTL-STATUS.
009400******************************************************************
009500 DATA DIVISION.
009600 FILE SECTION.
009700*
009800 FD  ITEM-MASTER
009900     LABEL RECORDS ARE STANDARD.
010000 COPY ITMMSTR.
010100*
010200 FD  BID-FILE-OLD
010300     LABEL RECORDS ARE STANDARD.
010400 01  BD-OLD-RECORD               PIC X(200).
010500*
010600 FD  BID-FILE-NEW
010700     LABEL RECORDS ARE STANDARD.
010800 COPY BIDMSTR.
010900*
011000 FD  BID-REQUEST
011100     LABEL RECORDS ARE STANDARD.
011200 01  BR-BID-REQUEST.
011300*--- CL01 ONE TRANSACTION PER OFFERED BID, ARRIVAL ORDER.
011400     05  BR-ITEM-ID               PIC X(12).
011500     05  BR-BIDDER-NAME           PIC X(30).
011600     05  BR-AMOUNT                PIC S9(9)V99 COMP-3.
011700     05  BR-EMAIL                 PIC X(50).
011800     05  BR-TIMESTAMP             PIC 9(14).
011900     05  BR-FILLER-AREA           PIC X(38).
012000*
012100 FD  BID-RESULT
012200     LABEL RECORDS ARE STANDARD.
012300 01  BR-BID-RESULT.
012400*--- CL01 ONE RESULT PER REQUEST, ACCEPTED OR REJECTED.
012500     05  RS-ITEM-ID               PIC X(12).
012600     05  RS-EMAIL                 PIC X(50).
012700     05  RS-AMOUNT                PIC S9(9)V99 COMP-3.
012800     05  RS-STATUS                PIC X(8).
012900     05  RS-REASON                PIC X(20).
013000     05  RS-FILLER-AREA           PIC X(24).
013100*
013200 FD  RUN-REPORT
013300     LABEL RECORDS ARE STANDARD.
013400 01  RP-REPORT-LINE               PIC X(132).
013500*
013600 FD  SWEEP-CTL
013700     LABEL RECORDS ARE STANDARD.
013800*--- CL09 ONE RECORD, WRITTEN BY ITMSWEEP, CARRYING THE EXPIRY
013900*--- CL09 DEACTIVATION COUNT FORWARD TO THIS RUN'S FINAL TOTALS.
014000 01  SC-CONTROL-RECORD.
014100     05  SC-ITEMS-DEACTIVATED     PIC 9(7).
014200     05  FILLER                   PIC X(13).
014300******************************************************************
014400 WORKING-STORAGE SECTION.
014500*
014600 01  WS-FILE-STATUS-GROUP.
014700     05  WS-ITEMMSTR-STATUS       PIC X(2) VALUE SPACES.
014800     05  WS-BIDFILE-STATUS        PIC X(2) VALUE SPACES.
014900     05  WS-BIDFLNEW-STATUS       PIC X(2) VALUE SPACES.
015000     05  WS-BIDREQ-STATUS         PIC X(2) VALUE SPACES.
015100     05  WS-BIDRSLT-STATUS        PIC X(2) VALUE SPACES.
015200     05  WS-RUNRPT-STATUS         PIC X(2) VALUE SPACES.
015300     05  WS-SWEEPCTL-STATUS       PIC X(2) VALUE SPACES.
015400     05  FILLER                   PIC X(4) VALUE SPACES.
015500*
015600*--- CL10 SHARED WORK FIELDS FOR 1900-OPEN-CHECK, LOADED FROM THE
015700*--- CL10 SPECIFIC FILE'S STATUS BEFORE EACH PERFORM, AS WRKSFINL
015800*--- CL10 DOES WITH ITS OWN SINGLE FILE-STATUS FIELD.
015900 01  WS-OPEN-CHECK-AREA.
016000     05  WS-CHECK-STATUS          PIC X(2)  VALUE SPACES.
016100     05  WS-CHECK-FILE-ID         PIC X(8)  VALUE SPACES.
016200     05  FILLER                   PIC X(4)  VALUE SPACES.
016300*
016400 01  MISC-SWITCHES.
016500     05  SW-END-OF-ITEMS          PIC X(1) VALUE 'N'.
016600         88  END-OF-ITEMS             VALUE 'Y'.
016700     05  SW-END-OF-OLD-BIDS       PIC X(1) VALUE 'N'.
016800         88  END-OF-OLD-BIDS          VALUE 'Y'.
016900     05  SW-END-OF-REQUESTS       PIC X(1) VALUE 'N'.
017000         88  END-OF-REQUESTS          VALUE 'Y'.
017100     05  SW-ITEM-FOUND            PIC X(1) VALUE 'N'.
017200         88  ITEM-WAS-FOUND           VALUE 'Y'.
017300     05  SW-BIDDER-FOUND          PIC X(1) VALUE 'N'.
017400         88  BIDDER-HAS-PRIOR-BID     VALUE 'Y'.
017500     05  FILLER                   PIC X(4) VALUE SPACES.
017600*
017700*--- CL01 RUN TIMESTAMP - CCYYMMDD FROM SYSTEM DATE, HHMMSS FROM
017800*--- CL01 SYSTEM TIME OF DAY, HELD AS ONE 14-DIGIT COMPARE FIELD.
017900 77  WS-RUN-DATE-8                PIC 9(8) VALUE ZERO.
018000 01  WS-RUN-TIME-8                PIC 9(8) VALUE ZERO.
018100 01  WS-RUN-TIME-6 REDEFINES WS-RUN-TIME-8.
018200     05  WS-RUN-TIME-HHMMSS       PIC 9(6).
018300     05  FILLER                   PIC 9(2).
018400 01  WS-RUN-TIMESTAMP.
018500     05  WS-RUN-TS-DATE           PIC 9(8).
018600     05  WS-RUN-TS-TIME           PIC 9(6).
018700 01  WS-RUN-TIMESTAMP-N REDEFINES WS-RUN-TIMESTAMP PIC 9(14).
018800*
018900*--- CL06 NEXT BID-ID SEQUENCE, SEEDED FROM THE HIGHEST NUMERIC
019000*--- CL06 SUFFIX ALREADY ON THE OLD BID FILE.
019100 77  WS-BID-SEQ-NUM               PIC 9(10) COMP VALUE 0.
019200 01  WS-BID-ID-DISPLAY            PIC X(12) VALUE SPACES.
019300 01  WS-BID-ID-PARTS REDEFINES WS-BID-ID-DISPLAY.
019400     05  WS-BID-ID-PREFIX         PIC X(2).
019500     05  WS-BID-ID-SEQ            PIC 9(10).
019600*
019700*--- CL01 IN-MEMORY ITEM TABLE, LOADED FROM ITEM-MASTER, ORDERED
019800*--- CL01 BY ITEM-ID BECAUSE ITEM-MASTER ITSELF IS SO ORDERED.
019900 01  WS-ITEM-TABLE.
020000     05  WS-ITEM-TAB-CNT          PIC S9(4) COMP VALUE 0.
020100     05  WS-ITEM-TAB-ENTRY OCCURS 2000 TIMES
020200                            INDEXED BY IX-ITEM.
020300         10  TB-ITEM-ID           PIC X(12).
020400         10  TB-ITEM-PRICE        PIC S9(9)V99 COMP-3.
020500         10  TB-ITEM-END-TS       PIC 9(14).
020600         10  TB-ITEM-ACTIVE       PIC X(1).
020700         10  TB-ITEM-HIGH-BID     PIC S9(9)V99 COMP-3.
020800         10  TB-ITEM-ACCEPT-CNT   PIC S9(4) COMP.
020900         10  FILLER               PIC X(5).
021000*
021100*--- CL01 IN-MEMORY BID TABLE, PRIOR RUNS' BIDS PLUS THIS RUN'S
021200*--- CL01 NEWLY ACCEPTED ONES, SEARCHED FOR RULES 5 AND 6.
021300 01  WS-BID-TABLE.
021400     05  WS-BID-TAB-CNT           PIC S9(4) COMP VALUE 0.
021500     05  WS-BID-TAB-ENTRY OCCURS 5000 TIMES
021600                           INDEXED BY IX-BID.
021700         10  TB-BID-ITEM-ID       PIC X(12).
021800         10  TB-BID-EMAIL         PIC X(50).
021900         10  TB-BID-AMOUNT        PIC S9(9)V99 COMP-3.
022000         10  FILLER               PIC X(5).
022100*
022200 77  WS-CURRENT-MINIMUM           PIC S9(9)V99 COMP-3 VALUE 0.
022300 77  WS-BIDDER-HIGH-AMT           PIC S9(9)V99 COMP-3 VALUE 0.
022400 77  WS-REJECT-REASON             PIC X(20) VALUE SPACES.
022500*
022600*--- CL08 PARAMETER PASSED TO THE E-MAIL FORMAT SUBROUTINE.
022700 01  LK-EMAIL-PARM.
022800     05  LK-EMAIL                 PIC X(50).
022900     05  LK-RETURN-CD             PIC S9(4) COMP.
023000*
023100*--- CL03 END-OF-RUN CONTROL TOTALS.
023200 01  WS-RUN-COUNTERS.
023300     05  WS-TOTAL-REQUESTS        PIC S9(7) COMP VALUE 0.
023400     05  WS-SUCCESSFUL-BIDS       PIC S9(7) COMP VALUE 0.
023500     05  WS-FAILED-BIDS           PIC S9(7) COMP VALUE 0.
023600     05  WS-REJ-ITEM-NOT-FOUND    PIC S9(7) COMP VALUE 0.
023700     05  WS-REJ-ITEM-NOT-ACTIVE   PIC S9(7) COMP VALUE 0.
023800     05  WS-REJ-ITEM-EXPIRED      PIC S9(7) COMP VALUE 0.
023900     05  WS-REJ-INVALID-EMAIL     PIC S9(7) COMP VALUE 0.
024000     05  WS-REJ-BID-TOO-LOW       PIC S9(7) COMP VALUE 0.
024100     05  WS-REJ-USER-NOT-HIGHER   PIC S9(7) COMP VALUE 0.
024200     05  WS-ACTIVE-AUCTIONS       PIC S9(7) COMP VALUE 0.
024300*--- CL09 CARRIED FORWARD FROM SWEEP-CTL, WRITTEN BY ITMSWEEP.
024400     05  WS-ITEMS-DEACTIVATED     PIC S9(7) COMP VALUE 0.
024500     05  FILLER                   PIC X(4) VALUE SPACES.
024600*
024700 77  WS-LINE-COUNT                PIC S9(4) COMP VALUE 0.
024800*
024900*--- CL01 REPORT LINES.
025000 01  RP-HEADING-1.
025100     05  FILLER                   PIC X(38) VALUE SPACES.
025200     05  FILLER                   PIC X(56) VALUE
025300         'A U C T I O N   B I D   R U N   R E P O R T'.
025400     05  FILLER                   PIC X(38) VALUE SPACES.
025500 01  RP-HEADING-2.
025600     05  FILLER                   PIC X(10) VALUE 'RUN DATE  '.
025700     05  RH-RUN-DATE              PIC 9999/99/99.
025800     05  FILLER                   PIC X(10) VALUE '  RUN TIME'.
025900     05  RH-RUN-TIME              PIC 99B99B99.
026000     05  FILLER                   PIC X(96) VALUE SPACES.
026100 01  RP-HEADING-3.
026200     05  FILLER                   PIC X(2)  VALUE SPACES.
026300     05  FILLER                   PIC X(12) VALUE 'ITEM-ID'.
026400     05  FILLER                   PIC X(52) VALUE 'BIDDER E-MAIL'.
026500     05  FILLER                   PIC X(15) VALUE 'AMOUNT'.
026600     05  FILLER                   PIC X(10) VALUE 'STATUS'.
026700     05  FILLER                   PIC X(20) VALUE 'REASON'.
026800     05  FILLER                   PIC X(21) VALUE SPACES.
026900 01  RP-DETAIL-LINE.
027000     05  FILLER                   PIC X(2)  VALUE SPACES.
027100     05  RD-ITEM-ID               PIC X(12).
027200     05  FILLER                   PIC X(2)  VALUE SPACES.
027300     05  RD-EMAIL                 PIC X(50).
027400     05  RD-AMOUNT                PIC ZZZ,ZZZ,ZZ9.99.
027500     05  FILLER                   PIC X(2)  VALUE SPACES.
027600     05  RD-STATUS                PIC X(8).
027700     05  FILLER                   PIC X(2)  VALUE SPACES.
027800     05  RD-REASON                PIC X(20).
027900     05  FILLER                   PIC X(15) VALUE SPACES.
028000 01  RP-BREAK-HEADING.
028100     05  FILLER                   PIC X(2)  VALUE SPACES.
028200     05  FILLER                   PIC X(52) VALUE
028300         'ITEM SUBTOTALS - ACCEPTED BIDS THIS RUN'.
028400     05  FILLER                   PIC X(78) VALUE SPACES.
028500 01  RP-BREAK-LINE.
028600     05  FILLER                   PIC X(2)  VALUE SPACES.
028700     05  RB-ITEM-ID               PIC X(12).
028800     05  FILLER                   PIC X(6)  VALUE SPACES.
028900     05  FILLER                   PIC X(18) VALUE
029000         'BIDS ACCEPTED    '.
029100     05  RB-ACCEPT-CNT            PIC ZZ9.
029200     05  FILLER                   PIC X(6)  VALUE SPACES.
029300     05  FILLER                   PIC X(18) VALUE
029400         'FINAL HIGH BID    '.
029500     05  RB-HIGH-BID              PIC ZZZ,ZZZ,ZZ9.99.
029600     05  FILLER                   PIC X(48) VALUE SPACES.
029700 01  RP-TOTAL-LABEL-LINE.
029800     05  FILLER                   PIC X(2)  VALUE SPACES.
029900     05  RT-LABEL                 PIC X(40).
030000     05  RT-VALUE                 PIC ZZZ,ZZ9.
030100     05  FILLER                   PIC X(85) VALUE SPACES.
030200******************************************************************
030300 PROCEDURE DIVISION.
030400*
030500 0000-MAIN-LINE.
030600     PERFORM 1000-INITIALIZATION   THRU 1000-EXIT.
030700     PERFORM 2000-LOAD-ITEM-TABLE  THRU 2000-EXIT.
030800     PERFORM 2500-LOAD-BID-TABLE   THRU 2500-EXIT.
030900     PERFORM 2700-SEED-ITEM-HIGH   THRU 2700-EXIT
031000             VARYING IX-ITEM FROM 1 BY 1
031100             UNTIL IX-ITEM > WS-ITEM-TAB-CNT.
031200     PERFORM 2900-READ-BID-REQUEST THRU 2900-EXIT.
031300     PERFORM 3000-EDIT-REQUEST     THRU 3000-EXIT
031400             UNTIL END-OF-REQUESTS.
031500     PERFORM 6100-CONTROL-BREAK    THRU 6100-EXIT
031600             VARYING IX-ITEM FROM 1 BY 1
031700             UNTIL IX-ITEM > WS-ITEM-TAB-CNT.
031800     PERFORM 6900-PRINT-TOTALS     THRU 6900-EXIT.
031900     PERFORM 9000-CLOSE-FILES      THRU 9000-EXIT.
032000     GOBACK.
032100*
032200 1000-INITIALIZATION.
032300     OPEN INPUT  ITEM-MASTER.
032400     MOVE WS-ITEMMSTR-STATUS TO WS-CHECK-STATUS.
032500     MOVE 'ITEMMSTR' TO WS-CHECK-FILE-ID.
032600     PERFORM 1900-OPEN-CHECK THRU 1900-EXIT.
032700     OPEN INPUT  BID-FILE-OLD.
032800     MOVE WS-BIDFILE-STATUS TO WS-CHECK-STATUS.
032900     MOVE 'BIDFILE' TO WS-CHECK-FILE-ID.
033000     PERFORM 1900-OPEN-CHECK THRU 1900-EXIT.
033100     OPEN OUTPUT BID-FILE-NEW.
033200     MOVE WS-BIDFLNEW-STATUS TO WS-CHECK-STATUS.
033300     MOVE 'BIDFLNEW' TO WS-CHECK-FILE-ID.
033400     PERFORM 1900-OPEN-CHECK THRU 1900-EXIT.
033500     OPEN INPUT  BID-REQUEST.
033600     MOVE WS-BIDREQ-STATUS TO WS-CHECK-STATUS.
033700     MOVE 'BIDREQ' TO WS-CHECK-FILE-ID.
033800     PERFORM 1900-OPEN-CHECK THRU 1900-EXIT.
033900     OPEN OUTPUT BID-RESULT.
034000     MOVE WS-BIDRSLT-STATUS TO WS-CHECK-STATUS.
034100     MOVE 'BIDRSLT' TO WS-CHECK-FILE-ID.
034200     PERFORM 1900-OPEN-CHECK THRU 1900-EXIT.
034300     OPEN OUTPUT RUN-REPORT.
034400     MOVE WS-RUNRPT-STATUS TO WS-CHECK-STATUS.
034500     MOVE 'RUNRPT' TO WS-CHECK-FILE-ID.
034600     PERFORM 1900-OPEN-CHECK THRU 1900-EXIT.
034700     OPEN INPUT  SWEEP-CTL.
034800     MOVE WS-SWEEPCTL-STATUS TO WS-CHECK-STATUS.
034900     MOVE 'SWEEPCTL' TO WS-CHECK-FILE-ID.
035000     PERFORM 1900-OPEN-CHECK THRU 1900-EXIT.
035100*--- CL09 ONE-RECORD READ - DEACTIVATION COUNT FROM THIS RUN'S
035200*--- CL09 EXPIRY SWEEP, CARRIED INTO THIS PROGRAM'S OWN TOTALS.
035300     READ SWEEP-CTL
035400         AT END
035500             MOVE 0 TO SC-ITEMS-DEACTIVATED.
035600     MOVE SC-ITEMS-DEACTIVATED TO WS-ITEMS-DEACTIVATED.
035700     CLOSE SWEEP-CTL.
035800     ACCEPT WS-RUN-DATE-8 FROM DATE YYYYMMDD.
035900     ACCEPT WS-RUN-TIME-8 FROM TIME.
036000     MOVE WS-RUN-DATE-8      TO WS-RUN-TS-DATE.
036100     MOVE WS-RUN-TIME-HHMMSS TO WS-RUN-TS-TIME.
036200     MOVE WS-RUN-TS-DATE     TO RH-RUN-DATE.
036300     MOVE WS-RUN-TS-TIME     TO RH-RUN-TIME.
036400     WRITE RP-REPORT-LINE FROM RP-HEADING-1
036500         AFTER ADVANCING TOP-OF-FORM.
036600     WRITE RP-REPORT-LINE FROM RP-HEADING-2
036700         AFTER ADVANCING 1.
036800     WRITE RP-REPORT-LINE FROM RP-HEADING-3
036900         AFTER ADVANCING 2.
037000     MOVE 'BD' TO WS-BID-ID-PREFIX.
037100 1000-EXIT.
037200     EXIT.
037300*
037400 1900-OPEN-CHECK.
037500*--- CL10 SAME STYLE OPEN-VERIFICATION AS THE OLDER WRKSFINL
037600*--- CL10 UTILITY - STATUS '00' CONTINUES, ANYTHING ELSE STOPS
037700*--- CL10 THE RUN SO A BAD DD DOES NOT PROCESS A PARTIAL FILE.
037800     IF WS-CHECK-STATUS = '00'
037900         CONTINUE
038000     ELSE
038100         DISPLAY 'BIDBATCH - FILE OPEN ERROR - ' WS-CHECK-FILE-ID
038200                 ' STATUS = ' WS-CHECK-STATUS
038300         STOP RUN
038400     END-IF.
038500 1900-EXIT.
038600     EXIT.
038700*
038800 2000-LOAD-ITEM-TABLE.
038900*--- CL01 EACH ITEM-MASTER RECORD BECOMES ONE TABLE ENTRY. THE
039000*--- CL01 HIGH-BID FIELD IS PRIMED TO THE INITIAL PRICE HERE AND
039100*--- CL01 RAISED BY 2700-SEED-ITEM-HIGH IF PRIOR BIDS EXIST.
039200     PERFORM 2100-READ-ITEM-MASTER THRU 2100-EXIT.
039300     PERFORM 2150-BUILD-ITEM-ENTRY THRU 2150-EXIT
039400             UNTIL END-OF-ITEMS.
039500 2000-EXIT.
039600     EXIT.
039700*
039800 2100-READ-ITEM-MASTER.
039900     READ ITEM-MASTER
040000         AT END
040100             MOVE 'Y' TO SW-END-OF-ITEMS.
040200 2100-EXIT.
040300     EXIT.
040400*
040500 2150-BUILD-ITEM-ENTRY.
040600     ADD 1 TO WS-ITEM-TAB-CNT.
040700     SET IX-ITEM TO WS-ITEM-TAB-CNT.
040800     MOVE IT-ITEM-ID       TO TB-ITEM-ID (IX-ITEM).
040900     MOVE IT-INIT-PRICE    TO TB-ITEM-PRICE (IX-ITEM).
041000     MOVE IT-END-TS        TO TB-ITEM-END-TS (IX-ITEM).
041100     MOVE IT-ACTIVE-FLAG   TO TB-ITEM-ACTIVE (IX-ITEM).
041200     MOVE IT-INIT-PRICE    TO TB-ITEM-HIGH-BID (IX-ITEM).
041300     MOVE 0                TO TB-ITEM-ACCEPT-CNT (IX-ITEM).
041400     IF IT-IS-ACTIVE
041500         ADD 1 TO WS-ACTIVE-AUCTIONS
041600     END-IF.
041700     PERFORM 2100-READ-ITEM-MASTER THRU 2100-EXIT.
041800 2150-EXIT.
041900     EXIT.
042000*
042100 2500-LOAD-BID-TABLE.
042200*--- CL06 EVERY EXISTING BID IS COPIED FORWARD TO THE NEW BID
042300*--- CL06 FILE GENERATION AND ALSO KEPT IN WS-BID-TABLE SO THIS
042400*--- CL06 RUN'S RULE 5/RULE 6 CHECKS SEE PRIOR BIDS.
042500     PERFORM 2600-READ-OLD-BID     THRU 2600-EXIT.
042600     PERFORM 2650-BUILD-BID-ENTRY  THRU 2650-EXIT
042700             UNTIL END-OF-OLD-BIDS.
042800 2500-EXIT.
042900     EXIT.
043000*
043100 2600-READ-OLD-BID.
043200     READ BID-FILE-OLD
043300         AT END
043400             MOVE 'Y' TO SW-END-OF-OLD-BIDS.
043500 2600-EXIT.
043600     EXIT.
043700*
043800 2650-BUILD-BID-ENTRY.
043900*--- CL06 WRITE FROM MOVES BD-OLD-RECORD INTO THE STRUCTURED
044000*--- CL06 BD-BID-RECORD AREA, SO ITS FIELDS ARE THEN REFERENCED
044100*--- CL06 DIRECTLY RATHER THAN BY RAW BYTE POSITION.
044200     WRITE BD-BID-RECORD FROM BD-OLD-RECORD.
044300     ADD 1 TO WS-BID-TAB-CNT.
044400     SET IX-BID TO WS-BID-TAB-CNT.
044500     MOVE BD-ITEM-ID       TO TB-BID-ITEM-ID (IX-BID).
044600     MOVE BD-EMAIL         TO TB-BID-EMAIL (IX-BID).
044700     MOVE BD-AMOUNT        TO TB-BID-AMOUNT (IX-BID).
044800     MOVE BD-BID-ID        TO WS-BID-ID-DISPLAY.
044900     IF WS-BID-ID-SEQ > WS-BID-SEQ-NUM
045000         MOVE WS-BID-ID-SEQ TO WS-BID-SEQ-NUM
045100     END-IF.
045200     PERFORM 2600-READ-OLD-BID THRU 2600-EXIT.
045300 2650-EXIT.
045400     EXIT.
045500*
045600 2700-SEED-ITEM-HIGH.
045700*--- CL01 FOR EACH ITEM, RAISE THE PRIMED HIGH-BID (INITIAL
045800*--- CL01 PRICE) TO THE HIGHEST PRIOR BID ON FILE, IF ANY.
045900     PERFORM 2750-SCAN-BID-FOR-ITEM THRU 2750-EXIT
046000             VARYING IX-BID FROM 1 BY 1
046100             UNTIL IX-BID > WS-BID-TAB-CNT.
046200 2700-EXIT.
046300     EXIT.
046400*
046500 2750-SCAN-BID-FOR-ITEM.
046600     IF TB-BID-ITEM-ID (IX-BID) = TB-ITEM-ID (IX-ITEM)
046700         IF TB-BID-AMOUNT (IX-BID) > TB-ITEM-HIGH-BID (IX-ITEM)
046800             MOVE TB-BID-AMOUNT (IX-BID)
046900                              TO TB-ITEM-HIGH-BID (IX-ITEM)
047000         END-IF
047100     END-IF.
047200 2750-EXIT.
047300     EXIT.
047400*
047500 2900-READ-BID-REQUEST.
047600     READ BID-REQUEST
047700         AT END
047800             MOVE 'Y' TO SW-END-OF-REQUESTS.
047900 2900-EXIT.
048000     EXIT.
048100*
048200 3000-EDIT-REQUEST.
048300     ADD 1 TO WS-TOTAL-REQUESTS.
048400     MOVE SPACES TO WS-REJECT-REASON.
048500     MOVE 'N' TO SW-ITEM-FOUND.
048600     PERFORM 3100-FIND-ITEM        THRU 3100-EXIT
048700             VARYING IX-ITEM FROM 1 BY 1
048800             UNTIL IX-ITEM > WS-ITEM-TAB-CNT
048900                OR ITEM-WAS-FOUND.
049000     IF NOT ITEM-WAS-FOUND
049100         MOVE 'ITEM-NOT-FOUND' TO WS-REJECT-REASON
049200         GO TO 3800-REQUEST-EXIT.
049300     IF TB-ITEM-ACTIVE (IX-ITEM) NOT = 'Y'
049400         MOVE 'ITEM-NOT-ACTIVE' TO WS-REJECT-REASON
049500         GO TO 3800-REQUEST-EXIT.
049600     IF TB-ITEM-END-TS (IX-ITEM) < BR-TIMESTAMP
049700         MOVE 'ITEM-EXPIRED' TO WS-REJECT-REASON
049800         GO TO 3800-REQUEST-EXIT.
049900     MOVE BR-EMAIL TO LK-EMAIL.
050000     CALL 'EMLCHECK' USING LK-EMAIL-PARM.
050100     IF LK-RETURN-CD NOT = 0
050200         MOVE 'INVALID-EMAIL' TO WS-REJECT-REASON
050300         GO TO 3800-REQUEST-EXIT.
050400     MOVE TB-ITEM-HIGH-BID (IX-ITEM) TO WS-CURRENT-MINIMUM.
050500     IF BR-AMOUNT NOT > WS-CURRENT-MINIMUM
050600         MOVE 'BID-TOO-LOW' TO WS-REJECT-REASON
050700         GO TO 3800-REQUEST-EXIT.
050800     MOVE 'N' TO SW-BIDDER-FOUND.
050900     MOVE 0   TO WS-BIDDER-HIGH-AMT.
051000     PERFORM 5100-FIND-BIDDER-HIGH THRU 5100-EXIT
051100             VARYING IX-BID FROM 1 BY 1
051200             UNTIL IX-BID > WS-BID-TAB-CNT.
051300     IF BIDDER-HAS-PRIOR-BID
051400         IF BR-AMOUNT NOT > WS-BIDDER-HIGH-AMT
051500             MOVE 'USER-BID-NOT-HIGHER' TO WS-REJECT-REASON
051600             GO TO 3800-REQUEST-EXIT
051700         END-IF
051800     END-IF.
051900     PERFORM 4000-ACCEPT-BID THRU 4000-EXIT.
052000     GO TO 3800-REQUEST-EXIT.
052100*
052200 3800-REQUEST-EXIT.
052300     IF WS-REJECT-REASON NOT = SPACES
052400         PERFORM 3900-REJECT-REQUEST THRU 3900-EXIT
052500     END-IF.
052600     PERFORM 6000-PRINT-DETAIL-LINE THRU 6000-EXIT.
052700     PERFORM 2900-READ-BID-REQUEST  THRU 2900-EXIT.
052800 3000-EXIT.
052900     EXIT.
053000*
053100 3100-FIND-ITEM.
053200     IF TB-ITEM-ID (IX-ITEM) = BR-ITEM-ID
053300         SET ITEM-WAS-FOUND TO TRUE
053400     END-IF.
053500 3100-EXIT.
053600     EXIT.
053700*
053800 3900-REJECT-REQUEST.
053900     MOVE BR-ITEM-ID       TO RS-ITEM-ID.
054000     MOVE BR-EMAIL         TO RS-EMAIL.
054100     MOVE BR-AMOUNT        TO RS-AMOUNT.
054200     MOVE 'REJECTED'       TO RS-STATUS.
054300     MOVE WS-REJECT-REASON TO RS-REASON.
054400     WRITE BR-BID-RESULT.
054500     ADD 1 TO WS-FAILED-BIDS.
054600     EVALUATE WS-REJECT-REASON
054700         WHEN 'ITEM-NOT-FOUND'
054800             ADD 1 TO WS-REJ-ITEM-NOT-FOUND
054900         WHEN 'ITEM-NOT-ACTIVE'
055000             ADD 1 TO WS-REJ-ITEM-NOT-ACTIVE
055100         WHEN 'ITEM-EXPIRED'
055200             ADD 1 TO WS-REJ-ITEM-EXPIRED
055300         WHEN 'INVALID-EMAIL'
055400             ADD 1 TO WS-REJ-INVALID-EMAIL
055500         WHEN 'BID-TOO-LOW'
055600             ADD 1 TO WS-REJ-BID-TOO-LOW
055700         WHEN 'USER-BID-NOT-HIGHER'
055800             ADD 1 TO WS-REJ-USER-NOT-HIGHER
055900     END-EVALUATE.
056000 3900-EXIT.
056100     EXIT.
056200*
056300 4000-ACCEPT-BID.
056400     ADD 1 TO WS-BID-SEQ-NUM.
056500     MOVE WS-BID-SEQ-NUM TO WS-BID-ID-SEQ.
056600     MOVE BR-ITEM-ID       TO BD-ITEM-ID.
056700     MOVE WS-BID-ID-DISPLAY TO BD-BID-ID.
056800     MOVE BR-BIDDER-NAME   TO BD-BIDDER-NAME.
056900     MOVE BR-AMOUNT        TO BD-AMOUNT.
057000     MOVE BR-TIMESTAMP     TO BD-CREATED-TS.
057100     MOVE BR-EMAIL         TO BD-EMAIL.
057200     MOVE SPACES           TO BD-FILLER-AREA.
057300     WRITE BD-BID-RECORD.
057400     ADD 1 TO WS-BID-TAB-CNT.
057500     SET IX-BID TO WS-BID-TAB-CNT.
057600     MOVE BR-ITEM-ID       TO TB-BID-ITEM-ID (IX-BID).
057700     MOVE BR-EMAIL         TO TB-BID-EMAIL (IX-BID).
057800     MOVE BR-AMOUNT        TO TB-BID-AMOUNT (IX-BID).
057900     MOVE BR-AMOUNT        TO TB-ITEM-HIGH-BID (IX-ITEM).
058000     ADD 1 TO TB-ITEM-ACCEPT-CNT (IX-ITEM).
058100     MOVE BR-ITEM-ID       TO RS-ITEM-ID.
058200     MOVE BR-EMAIL         TO RS-EMAIL.
058300     MOVE BR-AMOUNT        TO RS-AMOUNT.
058400     MOVE 'ACCEPTED'       TO RS-STATUS.
058500     MOVE SPACES           TO RS-REASON.
058600     WRITE BR-BID-RESULT.
058700     ADD 1 TO WS-SUCCESSFUL-BIDS.
058800 4000-EXIT.
058900     EXIT.
059000*
059100 5100-FIND-BIDDER-HIGH.
059200     IF TB-BID-ITEM-ID (IX-BID) = BR-ITEM-ID
059300        AND TB-BID-EMAIL (IX-BID) = BR-EMAIL
059400         SET BIDDER-HAS-PRIOR-BID TO TRUE
059500         IF TB-BID-AMOUNT (IX-BID) > WS-BIDDER-HIGH-AMT
059600             MOVE TB-BID-AMOUNT (IX-BID) TO WS-BIDDER-HIGH-AMT
059700         END-IF
059800     END-IF.
059900 5100-EXIT.
060000     EXIT.
060100*
060200 6000-PRINT-DETAIL-LINE.
060300     IF WS-LINE-COUNT > 54
060400         WRITE RP-REPORT-LINE FROM RP-HEADING-1
060500             AFTER ADVANCING TOP-OF-FORM
060600         WRITE RP-REPORT-LINE FROM RP-HEADING-3
060700             AFTER ADVANCING 2
060800         MOVE 0 TO WS-LINE-COUNT
060900     END-IF.
061000     MOVE BR-ITEM-ID  TO RD-ITEM-ID.
061100     MOVE BR-EMAIL    TO RD-EMAIL.
061200     MOVE BR-AMOUNT   TO RD-AMOUNT.
061300     IF WS-REJECT-REASON = SPACES
061400         MOVE 'ACCEPTED' TO RD-STATUS
061500         MOVE SPACES     TO RD-REASON
061600     ELSE
061700         MOVE 'REJECTED' TO RD-STATUS
061800         MOVE WS-REJECT-REASON TO RD-REASON
061900     END-IF.
062000     WRITE RP-REPORT-LINE FROM RP-DETAIL-LINE
062100         AFTER ADVANCING 1.
062200     ADD 1 TO WS-LINE-COUNT.
062300 6000-EXIT.
062400     EXIT.
062500*
062600 6100-CONTROL-BREAK.
062700*--- CL07 ONE SUBTOTAL LINE PER ITEM THAT TOOK AT LEAST ONE
062800*--- CL07 ACCEPTED BID THIS RUN, IN ITEM-ID ORDER.
062900     IF IX-ITEM = 1
063000         WRITE RP-REPORT-LINE FROM RP-HEADING-1
063100             AFTER ADVANCING TOP-OF-FORM
063200         WRITE RP-REPORT-LINE FROM RP-BREAK-HEADING
063300             AFTER ADVANCING 2
063400     END-IF.
063500     IF TB-ITEM-ACCEPT-CNT (IX-ITEM) > 0
063600         MOVE TB-ITEM-ID (IX-ITEM)        TO RB-ITEM-ID
063700         MOVE TB-ITEM-ACCEPT-CNT (IX-ITEM) TO RB-ACCEPT-CNT
063800         MOVE TB-ITEM-HIGH-BID (IX-ITEM)   TO RB-HIGH-BID
063900         WRITE RP-REPORT-LINE FROM RP-BREAK-LINE
064000             AFTER ADVANCING 1
064100     END-IF.
064200 6100-EXIT.
064300     EXIT.
064400*
064500 6900-PRINT-TOTALS.
064600     WRITE RP-REPORT-LINE FROM RP-HEADING-1
064700         AFTER ADVANCING TOP-OF-FORM.
064800     MOVE 'TOTAL BID REQUESTS PROCESSED'   TO RT-LABEL.
064900     MOVE WS-TOTAL-REQUESTS                TO RT-VALUE.
065000     WRITE RP-REPORT-LINE FROM RP-TOTAL-LABEL-LINE
065100         AFTER ADVANCING 2.
065200     MOVE 'BIDS ACCEPTED'                  TO RT-LABEL.
065300     MOVE WS-SUCCESSFUL-BIDS               TO RT-VALUE.
065400     WRITE RP-REPORT-LINE FROM RP-TOTAL-LABEL-LINE
065500         AFTER ADVANCING 1.
065600     MOVE 'BIDS REJECTED'                  TO RT-LABEL.
065700     MOVE WS-FAILED-BIDS                   TO RT-VALUE.
065800     WRITE RP-REPORT-LINE FROM RP-TOTAL-LABEL-LINE
065900         AFTER ADVANCING 1.
066000     MOVE '  REJECTED - ITEM-NOT-FOUND'    TO RT-LABEL.
066100     MOVE WS-REJ-ITEM-NOT-FOUND             TO RT-VALUE.
066200     WRITE RP-REPORT-LINE FROM RP-TOTAL-LABEL-LINE
066300         AFTER ADVANCING 1.
066400     MOVE '  REJECTED - ITEM-NOT-ACTIVE'   TO RT-LABEL.
066500     MOVE WS-REJ-ITEM-NOT-ACTIVE             TO RT-VALUE.
066600     WRITE RP-REPORT-LINE FROM RP-TOTAL-LABEL-LINE
066700         AFTER ADVANCING 1.
066800     MOVE '  REJECTED - ITEM-EXPIRED'      TO RT-LABEL.
066900     MOVE WS-REJ-ITEM-EXPIRED                TO RT-VALUE.
067000     WRITE RP-REPORT-LINE FROM RP-TOTAL-LABEL-LINE
067100         AFTER ADVANCING 1.
067200     MOVE '  REJECTED - INVALID-EMAIL'     TO RT-LABEL.
067300     MOVE WS-REJ-INVALID-EMAIL               TO RT-VALUE.
067400     WRITE RP-REPORT-LINE FROM RP-TOTAL-LABEL-LINE
067500         AFTER ADVANCING 1.
067600     MOVE '  REJECTED - BID-TOO-LOW'       TO RT-LABEL.
067700     MOVE WS-REJ-BID-TOO-LOW                 TO RT-VALUE.
067800     WRITE RP-REPORT-LINE FROM RP-TOTAL-LABEL-LINE
067900         AFTER ADVANCING 1.
068000     MOVE '  REJECTED - USER-BID-NOT-HIGHER' TO RT-LABEL.
068100     MOVE WS-REJ-USER-NOT-HIGHER              TO RT-VALUE.
068200     WRITE RP-REPORT-LINE FROM RP-TOTAL-LABEL-LINE
068300         AFTER ADVANCING 1.
068400*--- CL09 CARRIED FORWARD FROM ITMSWEEP VIA SWEEP-CTL.
068500     MOVE 'ITEMS DEACTIVATED BY EXPIRY SWEEP' TO RT-LABEL.
068600     MOVE WS-ITEMS-DEACTIVATED                 TO RT-VALUE.
068700     WRITE RP-REPORT-LINE FROM RP-TOTAL-LABEL-LINE
068800         AFTER ADVANCING 1.
068900     MOVE 'FINAL ACTIVE-AUCTION COUNT'     TO RT-LABEL.
069000     MOVE WS-ACTIVE-AUCTIONS                 TO RT-VALUE.
069100     WRITE RP-REPORT-LINE FROM RP-TOTAL-LABEL-LINE
069200         AFTER ADVANCING 2.
069300 6900-EXIT.
069400     EXIT.
069500*
069600 9000-CLOSE-FILES.
069700     CLOSE ITEM-MASTER.
069800     CLOSE BID-FILE-OLD.
069900     CLOSE BID-FILE-NEW.
070000     CLOSE BID-REQUEST.
070100     CLOSE BID-RESULT.
070200     CLOSE RUN-REPORT.
070300 9000-EXIT.
070400     EXIT.
