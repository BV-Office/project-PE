000100******************************************************************
000200*                                                                *
000300*   MODULE NAME = EMLCHECK                                      *
000400*                                                                *
000500*   DESCRIPTIVE NAME = E-MAIL ADDRESS FORMAT CHECK SUBROUTINE    *
000600*                                                                *
000700*   FUNCTION = CALLED BY THE BID AND ITEM PROGRAMS TO VALIDATE  *
000800*              THE FORMAT OF AN E-MAIL ADDRESS BEFORE IT IS     *
000900*              ACCEPTED ONTO THE BID, ITEM OR USER FILES.       *
001000*                                                                *
001100******************************************************************
001200 IDENTIFICATION DIVISION.
001300 PROGRAM-ID.    EMLCHECK.
001400 AUTHOR.        J SAYLES.
001500 INSTALLATION.  COBOL DEVELOPMENT CENTER.
001600 DATE-WRITTEN.  03/14/89.
001700 DATE-COMPILED.
001800 SECURITY.      NON-CONFIDENTIAL.
001900******************************************************************
002000*                    C H A N G E   L O G                        *
002100******************************************************************
002200* DATE       BY   TICKET    DESCRIPTION                          *
002300* ---------- ---- --------- --------------------------------- CL*
002400* 03/14/89   JS   INITIAL   ONE '@', LOCAL/DOMAIN CHAR SCAN.   CL01
002500* 07/02/91   RTM  CR-0447   DOMAIN PART MAY NOT BE BLANK.     CL02
002600* 11/19/93   DKW  CR-0812   LOCAL PART MAY NOT BE BLANK.      CL03
002700* 02/08/96   DKW  CR-1104   ADDED '+' TO VALID LOCAL CHARS.   CL04
002800* 01/06/99   PLR  Y2K-0033  REVIEWED - NO DATE FIELDS HELD.   CL05
002900* 09/23/02   MTA  CR-2290   REJECT MORE THAN ONE '@' SIGN.    CL06
003000* 05/17/07   BCH  CR-3355   RETURN-CD NOW SET BEFORE GOBACK   CL07
003100*                           ON EVERY EXIT PATH.               CL07
003200* 04/30/11   AKG  CR-4408   RAISED WORKING E-MAIL AREA TO     CL08
003300*                           MATCH 50-BYTE MASTER FIELD WIDTH. CL08
003400* 06/10/15   RTM  CR-2650   SCAN SUBSCRIPT AND LENGTH/COUNT   CL09
003500*                           WORK FIELDS RESTATED AS 77-LEVEL  CL09
003600*                           ITEMS PER OPS STANDARDS REVIEW -  CL09
003700*                           SAME HOUSE HABIT AS SAM1.         CL09
003800******************************************************************
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SOURCE-COMPUTER.   IBM-390.
004200 OBJECT-COMPUTER.   IBM-390.
004300 SPECIAL-NAMES.
004400     CLASS LOCAL-CHARS  IS 'A' THRU 'Z' 'a' THRU 'z'
004500                            '0' THRU '9' '+' '_' '.' '-'
004600     CLASS DOMAIN-CHARS IS 'A' THRU 'Z' 'a' THRU 'z'
004700                            '0' THRU '9' '.' '-'.
004800 DATA DIVISION.
004900 WORKING-STORAGE SECTION.
005000*
005100*--- CL01 WORK AREA FOR THE E-MAIL ADDRESS UNDER TEST.
005200 01  WS-EMAIL-WORK               PIC X(50) VALUE SPACES.
005300 01  WS-EMAIL-DUMP REDEFINES WS-EMAIL-WORK.
005400     05  WS-EMAIL-DUMP-1         PIC X(25).
005500     05  WS-EMAIL-DUMP-2         PIC X(25).
005600 01  WS-EMAIL-CHAR-TABLE REDEFINES WS-EMAIL-WORK.
005700     05  WS-EMAIL-CHAR           PIC X(1) OCCURS 50 TIMES.
005800*
005900*--- CL09 SCAN SUBSCRIPT AND LENGTH/COUNT WORK FIELDS - 77-LEVEL,
006000*--- CL09 SAME AS SAM1'S SUB1/SUB2.
006100 77  WS-SCAN-SUB                 PIC S9(4) COMP VALUE 0.
006200 77  WS-EMAIL-LEN                PIC S9(4) COMP VALUE 0.
006300 77  WS-AT-COUNT                 PIC S9(4) COMP VALUE 0.
006400 01  WS-AT-POS                   PIC S9(4) COMP VALUE 0.
006500 01  WS-AT-POS-DISPLAY REDEFINES WS-AT-POS PIC S9(4).
006600 77  WS-LOCAL-LEN                PIC S9(4) COMP VALUE 0.
006700 77  WS-DOMAIN-LEN               PIC S9(4) COMP VALUE 0.
006800*
006900 01  MISC-SWITCHES.
007000     05  BAD-CHAR-SW             PIC X(1) VALUE 'N'.
007100         88  BAD-CHAR-FOUND          VALUE 'Y'.
007200     05  PARA-NAME               PIC X(30) VALUE SPACES.
007300     05  FILLER                  PIC X(4) VALUE SPACES.
007400*
007500 LINKAGE SECTION.
007600 01  LK-EMAIL-PARM.
007700     05  LK-EMAIL                PIC X(50).
007800     05  LK-RETURN-CD            PIC S9(4) COMP.
007900*
008000 PROCEDURE DIVISION USING LK-EMAIL-PARM.
008100*
008200 0000-MAIN-LINE.
008300     MOVE "0000-MAIN-LINE" TO PARA-NAME.
008400     MOVE 0 TO LK-RETURN-CD.
008500     PERFORM 100-SETUP-RTN       THRU 100-EXIT.
008600     PERFORM 150-FIND-EMAIL-LEN  THRU 150-EXIT
008700             VARYING WS-SCAN-SUB FROM 50 BY -1
008800             UNTIL WS-SCAN-SUB < 1.
008900     PERFORM 250-COUNT-AT-SIGN   THRU 250-EXIT
009000             VARYING WS-SCAN-SUB FROM 1 BY 1
009100             UNTIL WS-SCAN-SUB > WS-EMAIL-LEN.
009200     IF WS-AT-COUNT NOT = 1
009300         MOVE 4 TO LK-RETURN-CD
009400         GO TO 0000-EXIT.
009500     PERFORM 300-SIZE-LOCAL-PART  THRU 300-EXIT.
009600     PERFORM 400-SIZE-DOMAIN-PART THRU 400-EXIT.
009700     IF WS-LOCAL-LEN > 0
009800         PERFORM 350-CHECK-LOCAL-CHAR  THRU 350-EXIT
009900                 VARYING WS-SCAN-SUB FROM 1 BY 1
010000                 UNTIL WS-SCAN-SUB > WS-LOCAL-LEN.
010100     IF WS-DOMAIN-LEN > 0
010200         PERFORM 450-CHECK-DOMAIN-CHAR THRU 450-EXIT
010300                 VARYING WS-SCAN-SUB FROM WS-AT-POS + 1 BY 1
010400                 UNTIL WS-SCAN-SUB > WS-EMAIL-LEN.
010500     IF WS-LOCAL-LEN = 0 OR WS-DOMAIN-LEN = 0
010600        OR BAD-CHAR-FOUND
010700         MOVE 4 TO LK-RETURN-CD
010800     ELSE
010900         MOVE 0 TO LK-RETURN-CD
011000     END-IF.
011100 0000-EXIT.
011200     GOBACK.
011300*
011400 100-SETUP-RTN.
011500     MOVE "100-SETUP-RTN" TO PARA-NAME.
011600     MOVE LK-EMAIL TO WS-EMAIL-WORK.
011700     MOVE 0 TO WS-AT-COUNT, WS-AT-POS, WS-LOCAL-LEN,
011800               WS-DOMAIN-LEN.
011900     MOVE 0 TO WS-EMAIL-LEN.
012000     MOVE 'N' TO BAD-CHAR-SW.
012100 100-EXIT.
012200     EXIT.
012300*
012400 150-FIND-EMAIL-LEN.
012500*--- CL08 SCAN BACKWARDS FROM THE END OF THE 50-BYTE WORKING
012600*--- CL08 FIELD TO DROP TRAILING SPACES FROM THE ADDRESS LENGTH.
012700     MOVE "150-FIND-EMAIL-LEN" TO PARA-NAME.
012800     IF WS-EMAIL-LEN = 0
012900        AND WS-EMAIL-CHAR(WS-SCAN-SUB) NOT = SPACE
013000         MOVE WS-SCAN-SUB TO WS-EMAIL-LEN
013100     END-IF.
013200 150-EXIT.
013300     EXIT.
013400*
013500 250-COUNT-AT-SIGN.
013600*--- CL06 COUNT '@' SIGNS AND REMEMBER WHERE THE FIRST ONE IS.
013700     MOVE "250-COUNT-AT-SIGN" TO PARA-NAME.
013800     IF WS-EMAIL-CHAR(WS-SCAN-SUB) = '@'
013900         ADD 1 TO WS-AT-COUNT
014000         IF WS-AT-POS = 0
014100             MOVE WS-SCAN-SUB TO WS-AT-POS
014200         END-IF
014300     END-IF.
014400 250-EXIT.
014500     EXIT.
014600*
014700 300-SIZE-LOCAL-PART.
014800*--- CL03 LOCAL PART IS EVERYTHING BEFORE THE '@'.
014900     MOVE "300-SIZE-LOCAL-PART" TO PARA-NAME.
015000     COMPUTE WS-LOCAL-LEN = WS-AT-POS - 1.
015100 300-EXIT.
015200     EXIT.
015300*
015400 350-CHECK-LOCAL-CHAR.
015500*--- CL04 EVERY LOCAL-PART CHARACTER MUST BE A LETTER, DIGIT,
015600*--- CL04 OR ONE OF '+ _ . -'.
015700     MOVE "350-CHECK-LOCAL-CHAR" TO PARA-NAME.
015800     IF WS-EMAIL-CHAR(WS-SCAN-SUB) IS NOT LOCAL-CHARS
015900         SET BAD-CHAR-FOUND TO TRUE
016000     END-IF.
016100 350-EXIT.
016200     EXIT.
016300*
016400 400-SIZE-DOMAIN-PART.
016500*--- CL02 DOMAIN PART IS EVERYTHING AFTER THE '@'.
016600     MOVE "400-SIZE-DOMAIN-PART" TO PARA-NAME.
016700     COMPUTE WS-DOMAIN-LEN = WS-EMAIL-LEN - WS-AT-POS.
016800 400-EXIT.
016900     EXIT.
017000*
017100 450-CHECK-DOMAIN-CHAR.
017200*--- CL02 EVERY DOMAIN-PART CHARACTER MUST BE A LETTER, DIGIT,
017300*--- CL02 OR ONE OF '. -'.
017400     MOVE "450-CHECK-DOMAIN-CHAR" TO PARA-NAME.
017500     IF WS-EMAIL-CHAR(WS-SCAN-SUB) IS NOT DOMAIN-CHARS
017600         SET BAD-CHAR-FOUND TO TRUE
017700     END-IF.
017800 450-EXIT.
017900     EXIT.
